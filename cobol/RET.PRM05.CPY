000100******************************************************************
000200*    RET.PRM05  --  RETIREMENT PARAMETER RECORD                    *
000300*    PENNY PERSONAL FINANCIAL ANALYSIS BATCH                      *
000400*------------------------------------------------------------------*
000500*    AT MOST ONE OCCURRENCE PER CLIENT, MATCHED ON RET-CLIENT-ID.  *
000600*    CLIENTS WITHOUT A ROW ON THIS FILE RECEIVE NO RETIREMENT      *
000700*    RESULT RECORD AND NO RETIREMENT BLOCK ON THE REPORT.          *
000800*------------------------------------------------------------------*
000900*    MAINTENANCE                                                   *
001000*    04/02/88    RVH  TKT-4019   ORIGINAL COPYBOOK FOR PENNY        *
001100******************************************************************
001200 01  RETIREMENT-PARAM-RECORD.
001300     05  RET-CLIENT-ID                  PIC X(08).
001400     05  RET-CURRENT-AGE                PIC 9(2).
001500     05  RET-RETIRE-AGE                 PIC 9(2).
001600     05  RET-DESIRED-MONTHLY            PIC S9(7)V99.
001700     05  RET-SOCIAL-SECURITY            PIC S9(7)V99.
001800     05  RET-RETURN-PCT                 PIC 9(2)V9.
001900     05  RET-INFLATION-PCT              PIC 9(1)V9.
002000     05  FILLER                         PIC X(10).
