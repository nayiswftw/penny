000100******************************************************************
000200*    RPT.LIN08  --  REPORT-FILE PRINT LINE AREAS                   *
000300*    PENNY PERSONAL FINANCIAL ANALYSIS BATCH                      *
000400*------------------------------------------------------------------*
000500*    THE 132-COLUMN PRINT IMAGE IS BUILT HERE IN WORKING-STORAGE   *
000600*    AND THEN MOVED TO THE FD RECORD FOR REPORT-FILE.  ONE LINE    *
000700*    AREA, SIX OVERLAYS, THE SAME OVERLOADED-RECORD IDEA USED ON   *
000800*    THE OLD FEE-PAYOUT REPORT EXTRACT (HEADER/DETAIL REDEFINES).  *
000900*------------------------------------------------------------------*
001000*    MAINTENANCE                                                   *
001100*    04/02/88    RVH  TKT-4041   ORIGINAL COPYBOOK FOR PENNY        *
001200*    08/05/93    JKO  TKT-4255   WIDENED RPT-SUB-NAME TO X(20) --  *
001300*                     GOAL NAMES WERE TRUNCATING ON THE GOAL TABLE *
001400******************************************************************
001500 01  RPT-LINE-AREA.
001600     05  RPT-HEADING-AREA.
001700         10  FILLER                     PIC X(10) VALUE SPACES.
001800         10  RPT-HDG-TITLE              PIC X(45) VALUE
001900             'PENNY - PERSONAL FINANCIAL ANALYSIS BATCH'.
002000         10  FILLER                     PIC X(10) VALUE SPACES.
002100         10  FILLER                     PIC X(09) VALUE 'RUN DATE '.
002200         10  RPT-HDG-RUN-DATE           PIC X(10) VALUE SPACES.
002300         10  FILLER                     PIC X(05) VALUE SPACES.
002400         10  FILLER                     PIC X(05) VALUE 'PAGE '.
002500         10  RPT-HDG-PAGE-NO            PIC ZZZ9.
002600         10  FILLER                     PIC X(34) VALUE SPACES.
002700     05  RPT-CLIENT-HEADER-AREA REDEFINES RPT-HEADING-AREA.
002800         10  FILLER                     PIC X(01) VALUE SPACES.
002900         10  FILLER                     PIC X(11) VALUE 'CLIENT ID: '.
003000         10  RPT-CLI-ID                 PIC X(08).
003100         10  FILLER                     PIC X(04) VALUE SPACES.
003200         10  FILLER                     PIC X(06) VALUE 'NAME: '.
003300         10  RPT-CLI-NAME               PIC X(20).
003400         10  FILLER                     PIC X(82) VALUE SPACES.
003500     05  RPT-METRIC-LINE-AREA REDEFINES RPT-HEADING-AREA.
003600         10  FILLER                     PIC X(03) VALUE SPACES.
003700         10  RPT-MET-LABEL              PIC X(28).
003800         10  RPT-MET-VALUE              PIC X(18).
003900         10  FILLER                     PIC X(03) VALUE SPACES.
004000         10  RPT-MET-STATUS             PIC X(12).
004100         10  FILLER                     PIC X(68) VALUE SPACES.
004200     05  RPT-SUBTABLE-LINE-AREA REDEFINES RPT-HEADING-AREA.
004300         10  FILLER                     PIC X(03) VALUE SPACES.
004400         10  RPT-SUB-NAME               PIC X(20).
004500         10  FILLER                     PIC X(02) VALUE SPACES.
004600         10  RPT-SUB-AMOUNT             PIC X(18).
004700         10  FILLER                     PIC X(02) VALUE SPACES.
004800         10  RPT-SUB-RATE               PIC X(10).
004900         10  FILLER                     PIC X(02) VALUE SPACES.
005000         10  RPT-SUB-AMOUNT2            PIC X(18).
005100         10  FILLER                     PIC X(02) VALUE SPACES.
005200         10  RPT-SUB-TEXT               PIC X(14).
005300         10  FILLER                     PIC X(41) VALUE SPACES.
005400     05  RPT-TOTALS-AREA REDEFINES RPT-HEADING-AREA.
005500         10  FILLER                     PIC X(03) VALUE SPACES.
005600         10  RPT-TOT-LABEL              PIC X(35).
005700         10  RPT-TOT-VALUE              PIC X(18).
005800         10  FILLER                     PIC X(76) VALUE SPACES.
005900     05  RPT-CSV-LINE-AREA REDEFINES RPT-HEADING-AREA.
006000         10  RPT-CSV-TEXT               PIC X(132).
006100*------------------------------------------------------------------*
006200*    EDIT TEMPLATES USED TO FORMAT AMOUNTS AND RATES BEFORE THEY   *
006300*    ARE MOVED INTO THE X(15)/X(10)/X(18) TEXT SLOTS ABOVE.        *
006400*------------------------------------------------------------------*
006500 77  RPT-ED-CURRENCY                PIC -$$,$$$,$$$,$$9.99.
006600 77  RPT-ED-PERCENT                 PIC ZZ9.9%.
006700 77  RPT-ED-COUNT                   PIC ZZZ,ZZ9.
