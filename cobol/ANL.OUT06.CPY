000100******************************************************************
000200*    ANL.OUT06  --  CLIENT ANALYSIS OUTPUT RECORD                  *
000300*    PENNY PERSONAL FINANCIAL ANALYSIS BATCH                      *
000400*------------------------------------------------------------------*
000500*    ONE OCCURRENCE PER ANALYZED CLIENT WRITTEN TO ANALYSIS-FILE.  *
000600*    REJECTED CLIENTS DO NOT PRODUCE A ROW HERE -- SEE THE ERROR   *
000700*    LINES ON REPORT-FILE INSTEAD.                                 *
000800*------------------------------------------------------------------*
000900*    MAINTENANCE                                                   *
001000*    04/02/88    RVH  TKT-4027   ORIGINAL COPYBOOK FOR PENNY        *
001100*    08/10/26    TJM  TKT-5191   ANL-MONTHS-TO-DEBT-FREE, ADDED     *
001200*                     UNDER TKT-5177, WAS PULLED BACK OUT -- THE    *
001300*                     AMORTIZATION SIMULATION'S MONTH COUNT STAYS   *
001400*                     INTERNAL AND DOES NOT RIDE THIS RECORD.       *
001500******************************************************************
001600 01  ANALYSIS-OUTPUT-RECORD.
001700     05  ANL-CLIENT-ID                  PIC X(08).
001800     05  ANL-TOTAL-EXPENSES             PIC S9(9)V99.
001900     05  ANL-SURPLUS                    PIC S9(9)V99.
002000     05  ANL-SAVINGS-POTENTIAL          PIC S9(3)V9.
002100     05  ANL-SAVINGS-RATE               PIC S9(3)V9.
002200     05  ANL-SAVINGS-GAP                PIC 9(3)V9.
002300     05  ANL-SAVINGS-STATUS             PIC X(10).
002400         88  ANL-STATUS-EXCELLENT           VALUE 'EXCELLENT'.
002500         88  ANL-STATUS-FAIR                VALUE 'FAIR'.
002600         88  ANL-STATUS-LOW                 VALUE 'LOW'.
002700         88  ANL-STATUS-NO-INCOME           VALUE 'NO-INCOME'.
002800     05  ANL-DTI-RATIO                  PIC S9(3)V9.
002900     05  ANL-TOTAL-DEBT                 PIC S9(11)V99.
003000     05  ANL-TOTAL-MIN-PAYMENT          PIC S9(9)V99.
003100     05  ANL-PROJECTED-VALUE            PIC S9(11)V99.
003200     05  ANL-TOTAL-CONTRIB              PIC S9(11)V99.
003300     05  ANL-TOTAL-RETURNS              PIC S9(11)V99.
003400     05  ANL-HEALTH-SCORE               PIC 9(3).
003500     05  FILLER                         PIC X(15).
