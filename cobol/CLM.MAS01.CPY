000100******************************************************************
000200*    CLM.MAS01  --  CLIENT MASTER RECORD                          *
000300*    PENNY PERSONAL FINANCIAL ANALYSIS BATCH                      *
000400*------------------------------------------------------------------*
000500*    ONE OCCURRENCE PER CLIENT.  KEYED BY CLI-CLIENT-ID.  THE      *
000600*    EXPENSE, DEBT, GOAL AND RETIREMENT-PARAMETER FILES ARE        *
000700*    SORTED CHILD FILES MATCHED TO THIS RECORD ON THE SAME KEY.    *
000800*------------------------------------------------------------------*
000900*    MAINTENANCE                                                   *
001000*    03/14/88    RVH  TKT-4011   ORIGINAL COPYBOOK FOR PENNY        *
001100*    06/09/89    RVH  TKT-4188   ADDED CLI-TIME-HORIZON-YRS AFTER  *
001200*                     PRODUCTION REJECTED SHORT RECORDS            *
001300******************************************************************
001400 01  CLIENT-MASTER-RECORD.
001500     05  CLI-CLIENT-ID                  PIC X(08).
001600     05  CLI-CLIENT-NAME                PIC X(20).
001700     05  CLI-MONTHLY-INCOME             PIC S9(7)V99.
001800     05  CLI-PORTFOLIO-VALUE            PIC S9(9)V99.
001900     05  CLI-MONTHLY-CONTRIB            PIC S9(7)V99.
002000     05  CLI-ANNUAL-RETURN-PCT          PIC 9(2)V9.
002100     05  CLI-TIME-HORIZON-YRS           PIC 9(2).
002200     05  CLI-EXPENSE-COUNT              PIC 9(2).
002300     05  CLI-DEBT-COUNT                 PIC 9(2).
002400     05  CLI-GOAL-COUNT                 PIC 9(2).
002500     05  CLI-INCOME-FREQUENCY-CDE       PIC X(01).
002600         88  CLI-INCOME-MONTHLY             VALUE 'M'.
002700         88  CLI-INCOME-ANNUAL              VALUE 'A'.
002800     05  FILLER                         PIC X(20).
