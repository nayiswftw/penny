000100******************************************************************
000200*    DTL.OUT07  --  CLIENT DETAIL OUTPUT RECORD (DETAIL-FILE)      *
000300*    PENNY PERSONAL FINANCIAL ANALYSIS BATCH                      *
000400*------------------------------------------------------------------*
000500*    ONE PHYSICAL RECORD CARRIES FOUR LOGICAL LAYOUTS, SELECTED BY *
000600*    DTL-RECORD-TYPE-CD THE SAME WAY THE OLD ACCOUNT-POSITION      *
000700*    EXTRACT OVERLOADED ITS DETAIL AREA -- AN EXPENSE-RATIO LINE   *
000800*    PER EXPENSE CATEGORY, A DEBT-DETAIL LINE PER DEBT IN          *
000900*    AVALANCHE ORDER, A GOAL-RESULT LINE PER GOAL, AND AT MOST ONE *
001000*    RETIREMENT-RESULT LINE PER CLIENT.                            *
001100*------------------------------------------------------------------*
001200*    MAINTENANCE                                                   *
001300*    04/02/88    RVH  TKT-4034   ORIGINAL COPYBOOK FOR PENNY        *
001400*    11/19/92    JKO  TKT-4241   ADDED DTL-COVERED-FLAG TO THE     *
001500*                     RETIREMENT AREA FOR THE PENSION-COVERS-IT    *
001600*                     CASE RAISED BY THE ADVISORY DESK             *
001700*    08/10/26    TJM  TKT-5191   DTL-DBT-ZERO-MONTH, ADDED UNDER    *
001800*                     TKT-5177, WAS PULLED BACK OUT -- THE PAYOFF  *
001900*                     SIMULATION'S ZERO-MONTH STAYS INTERNAL TO    *
002000*                     FHB-BAT01 AND DOES NOT RIDE THE DETAIL ROW.  *
002100******************************************************************
002200 01  DETAIL-OUTPUT-RECORD.
002300     05  DTL-RECORD-TYPE-CD             PIC X(02).
002400         88  DTL-TYPE-EXPENSE-RATIO         VALUE 'ER'.
002500         88  DTL-TYPE-DEBT-DETAIL           VALUE 'DD'.
002600         88  DTL-TYPE-GOAL-RESULT           VALUE 'GR'.
002700         88  DTL-TYPE-RETIREMENT-RESULT     VALUE 'RR'.
002800     05  DTL-CLIENT-ID                  PIC X(08).
002900     05  DTL-EXPENSE-RATIO-AREA.
003000         10  DTL-EXP-CATEGORY           PIC X(15).
003100         10  DTL-EXP-AMOUNT             PIC S9(7)V99.
003200         10  DTL-EXP-RATIO-PCT          PIC 9(3)V9.
003300         10  FILLER                     PIC X(45).
003400     05  DTL-DEBT-DETAIL-AREA REDEFINES DTL-EXPENSE-RATIO-AREA.
003500         10  DTL-DBT-NAME               PIC X(15).
003600         10  DTL-DBT-BALANCE            PIC S9(9)V99.
003700         10  DTL-DBT-RATE               PIC 9(2)V99.
003800         10  DTL-DBT-MIN-PAYMENT        PIC S9(7)V99.
003900         10  DTL-DBT-PAYOFF-MONTHS      PIC 9(3).
004000         10  FILLER                     PIC X(31).
004100     05  DTL-GOAL-RESULT-AREA REDEFINES DTL-EXPENSE-RATIO-AREA.
004200         10  DTL-GOL-NAME               PIC X(20).
004300         10  DTL-GOL-REMAINING          PIC S9(9)V99.
004400         10  DTL-GOL-MONTHLY-NEEDED     PIC S9(7)V99.
004500         10  DTL-GOL-FEASIBILITY        PIC X(12).
004600             88  DTL-GOAL-ACHIEVED          VALUE 'ACHIEVED'.
004700             88  DTL-GOAL-ACHIEVABLE        VALUE 'ACHIEVABLE'.
004800             88  DTL-GOAL-AT-RISK           VALUE 'AT-RISK'.
004900             88  DTL-GOAL-NOT-FEASIBLE      VALUE 'NOT-FEASIBLE'.
005000         10  FILLER                     PIC X(21).
005100     05  DTL-RETIREMENT-RESULT-AREA REDEFINES DTL-EXPENSE-RATIO-AREA.
005200         10  DTL-RET-NEST-EGG           PIC S9(11)V99.
005300         10  DTL-RET-CURRENT-TRAJECTORY PIC S9(11)V99.
005400         10  DTL-RET-GAP                PIC S9(11)V99.
005500         10  DTL-RET-MONTHLY-EXTRA      PIC S9(7)V99.
005600         10  DTL-RET-COVERED-FLAG       PIC X(01).
005700             88  DTL-RET-COVERED            VALUE 'Y'.
005800             88  DTL-RET-NOT-COVERED        VALUE 'N'.
005900         10  FILLER                     PIC X(24).
