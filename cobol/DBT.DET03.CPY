000100******************************************************************
000200*    DBT.DET03  --  OUTSTANDING DEBT DETAIL RECORD                 *
000300*    PENNY PERSONAL FINANCIAL ANALYSIS BATCH                      *
000400*------------------------------------------------------------------*
000500*    CLI-DEBT-COUNT OCCURRENCES FOLLOW EACH CLIENT MASTER RECORD,  *
000600*    SORTED BY DBT-CLIENT-ID, MAX TEN PER CLIENT.  A DEBT WITH A   *
000700*    BALANCE OF ZERO OR LESS IS DROPPED DURING VALIDATION AND IS   *
000800*    NOT AN ERROR CONDITION.                                       *
000900*------------------------------------------------------------------*
001000*    MAINTENANCE                                                   *
001100*    03/14/88    RVH  TKT-4011   ORIGINAL COPYBOOK FOR PENNY        *
001200*    02/27/91    JKO  TKT-4233   WIDENED DBT-RATE-PCT TO 9(02)V99  *
001300*                     AFTER AUDIT FLAGGED TRUNCATED CARD RATES     *
001400******************************************************************
001500 01  DEBT-DETAIL-RECORD.
001600     05  DBT-CLIENT-ID                  PIC X(08).
001700     05  DBT-NAME                       PIC X(15).
001800         88  DBT-NAME-CREDIT-CARD           VALUE 'Credit Card'.
001900         88  DBT-NAME-STUDENT-LOAN          VALUE 'Student Loan'.
002000         88  DBT-NAME-MORTGAGE              VALUE 'Mortgage'.
002100         88  DBT-NAME-AUTO-LOAN             VALUE 'Auto Loan'.
002200         88  DBT-NAME-PERSONAL-LOAN         VALUE 'Personal Loan'.
002300         88  DBT-NAME-OTHER                 VALUE 'Other'.
002400     05  DBT-BALANCE                    PIC S9(9)V99.
002500     05  DBT-RATE-PCT                   PIC 9(2)V99.
002600     05  DBT-MIN-PAYMENT                PIC S9(7)V99.
002700     05  FILLER                         PIC X(10).
