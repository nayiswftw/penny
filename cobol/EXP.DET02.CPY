000100******************************************************************
000200*    EXP.DET02  --  MONTHLY EXPENSE DETAIL RECORD                  *
000300*    PENNY PERSONAL FINANCIAL ANALYSIS BATCH                      *
000400*------------------------------------------------------------------*
000500*    CLI-EXPENSE-COUNT OCCURRENCES FOLLOW EACH CLIENT MASTER       *
000600*    RECORD, SORTED BY EXP-CLIENT-ID, MAX SEVEN PER CLIENT.        *
000700*------------------------------------------------------------------*
000800*    MAINTENANCE                                                   *
000900*    03/14/88    RVH  TKT-4011   ORIGINAL COPYBOOK FOR PENNY        *
001000******************************************************************
001100 01  EXPENSE-DETAIL-RECORD.
001200     05  EXP-CLIENT-ID                  PIC X(08).
001300     05  EXP-CATEGORY                   PIC X(15).
001400         88  EXP-CATEGORY-HOUSING           VALUE 'Housing'.
001500         88  EXP-CATEGORY-TRANSPORT         VALUE 'Transportation'.
001600         88  EXP-CATEGORY-FOOD              VALUE 'Food'.
001700         88  EXP-CATEGORY-HEALTHCARE        VALUE 'Healthcare'.
001800         88  EXP-CATEGORY-ENTERTAINMENT     VALUE 'Entertainment'.
001900         88  EXP-CATEGORY-UTILITIES         VALUE 'Utilities'.
002000         88  EXP-CATEGORY-INSURANCE         VALUE 'Insurance'.
002100     05  EXP-AMOUNT                     PIC S9(7)V99.
002200     05  FILLER                         PIC X(10).
