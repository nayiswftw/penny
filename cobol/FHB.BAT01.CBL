000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    FHB-BAT01.
000400 AUTHOR.        R. V. HENDRICKS.
000500 INSTALLATION.  FAMILY HOLDINGS BENEFITS - DATA PROCESSING.
000600 DATE-WRITTEN.  03/14/88.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL -- DISTRIBUTION RESTRICTED TO
000900                DP AND THE PERSONAL FINANCIAL ADVISORY DESK.
001000******************************************************************
001100*    FHB-BAT01  --  PENNY PERSONAL FINANCIAL ANALYSIS BATCH       *
001200*------------------------------------------------------------------*
001300*    NIGHTLY RUN.  READS THE CLIENT MASTER AND ITS FOUR SORTED    *
001400*    CHILD EXTRACTS (EXPENSE, DEBT, GOAL, RETIREMENT-PARAMETER),  *
001500*    ALL KEYED ON CLIENT-ID, AND PRODUCES --                      *
001600*        ANALYSIS-FILE   ONE SUMMARY ROW PER ANALYZED CLIENT      *
001700*        DETAIL-FILE     EXPENSE-RATIO / DEBT-DETAIL / GOAL-      *
001800*                        RESULT / RETIREMENT-RESULT ROWS          *
001900*        REPORT-FILE     THE PRINTED ADVISORY REPORT PLUS A       *
002000*                        TRAILING CSV EXTRACT SECTION             *
002100*    CLIENTS THAT FAIL VALIDATION ARE NOT ANALYZED -- THEY ARE    *
002200*    COUNTED AND LOGGED ON THE REPORT ONLY.                       *
002300*------------------------------------------------------------------*
002400*    MAINTENANCE LOG                                              *
002500*    --------------------------------------------------------     *
002600*    03/14/88  RVH  TKT-4001  ORIGINAL PROGRAM.  REPLACES THE      *
002700*                   WORKSHEET THE ADVISORY DESK WAS RUNNING BY     *
002800*                   HAND ON THE 3270 CALC SCREENS.                 *
002900*    05/02/88  RVH  TKT-4009  ADDED THE AVALANCHE DEBT ORDERING    *
003000*                   REQUESTED BY THE ADVISORY DESK MANAGER.        *
003100*    06/09/89  RVH  TKT-4188  CLIENT RECORD WIDENED FOR TIME-      *
003200*                   HORIZON-YRS -- SEE CLM.MAS01 MAINTENANCE.      *
003300*    02/27/91  JKO  TKT-4233  DEBT RATE FIELD WIDENED TO 9(02)V99. *
003400*    11/19/92  JKO  TKT-4241  RETIREMENT BLOCK NOW REPORTS WHEN    *
003500*                   SOCIAL SECURITY ALONE COVERS THE DESIRED       *
003600*                   MONTHLY DRAW -- NO NEST EGG IS COMPUTED.       *
003700*    08/05/93  JKO  TKT-4255  GOAL NAME FIELD WIDENED TO X(20).    *
003800*    04/18/94  JKO  TKT-4301  HEALTH SCORE CLAMPED 0-100 AFTER A   *
003900*                   NEGATIVE SAVINGS RATE DROVE THE SCORE BELOW    *
004000*                   ZERO ON A HIGH-DEBT CLIENT.                    *
004100*    01/11/95  PDC  TKT-4349  DEBT PAYOFF MONTHS CAPPED AT 999 --   *
004200*                   A ZERO-PAYMENT CARD WAS LOOPING THE CLOSED     *
004300*                   FORM CALCULATION TOWARD INFINITY.               *
004400*    09/07/98  PDC  TKT-4502  YEAR 2000 REVIEW.  WS-RUN-YY IS A     *
004500*                   TWO-DIGIT WINDOW YEAR USED FOR DISPLAY ONLY --  *
004600*                   NO CENTURY MATH IS PERFORMED ANYWHERE IN THIS   *
004700*                   PROGRAM SO NO CHANGE WAS REQUIRED.  LOGGED PER  *
004800*                   THE DP Y2K SIGN-OFF BINDER, ITEM 114.           *
004900*    03/22/00  PDC  TKT-4551  ADDED THE CSV EXTRACT SECTION TO      *
005000*                   REPORT-FILE FOR THE ADVISORY DESK'S SPREADSHEET *
005100*                   RECONCILIATION.                                 *
005200*    10/15/01  MTW  TKT-4588  INVESTMENT PROJECTION NOW CARRIES A   *
005300*                   40-YEAR TABLE INSTEAD OF 30 -- LONGER HORIZON   *
005400*                   CLIENTS WERE TRUNCATING ON THE OLD TABLE.       *
005500*    06/03/03  MTW  TKT-4617  GOAL FEASIBILITY NOW CHECKS THE AT-    *
005600*                   RISK BAND (HALF OF THE NEEDED MONTHLY AMOUNT)   *
005700*                   INSTEAD OF PASS/FAIL ONLY, PER ADVISORY DESK.   *
005800*    02/09/04  MTW  TKT-4639  REWORKED THE AVALANCHE SORT AND THE   *
005900*                   AMORTIZATION/PROJECTION LOOPS INTO SEPARATE     *
006000*                   PERFORMED PARAGRAPHS -- DP STANDARDS REVIEW     *
006100*                   FLAGGED THE OLD IN-LINE LOOP STYLE.             *
006200*    08/10/26  TJM  TKT-5177  TOTALS PAGE WAS SHORT THE GRAND       *
006300*                   TOTAL INCOME/EXPENSE/DEBT FIGURES THE ADVISORY  *
006400*                   DESK ASKS FOR EVERY RUN -- ADDED THE            *
006500*                   ACCUMULATORS AND THE THREE PRINT LINES.         *
XXXXXX*    08/10/26  TJM  TKT-5191  AVALANCHE SHIFT STEP (2538) WAS        *
XXXXXX*                   SUBSCRIPTING THE DEBT TABLE WITH AN INDEX       *
XXXXXX*                   SCALED TO THE EXPENSE TABLE -- WRONG            *
XXXXXX*                   DISPLACEMENT.  GAVE WS-DEBT-ENTRY A SECOND      *
XXXXXX*                   INDEX (WS-DBT-PRV-IDX) AND FIXED THE SHIFT.     *
006600*    08/10/26  TJM  TKT-5183  2310-VALIDATE-INCOME WAS DOING THE    *
006700*                   ANNUAL/12 CONVERSION BEFORE CHECKING CLI-       *
006800*                   MONTHLY-INCOME NUMERIC -- A BAD INPUT FIELD     *
006900*                   WOULD ABEND THE RUN INSTEAD OF POSTING VAL001.  *
007000*                   NUMERIC TEST NOW RUNS FIRST.                    *
XXXXXX*    08/10/26  TJM  TKT-5191  ZERO-MONTH/MONTHS-TO-DEBT-FREE ADDED  *
XXXXXX*                   TO DETAIL-FILE, ANALYSIS-FILE AND REPORT-FILE  *
XXXXXX*                   UNDER TKT-5177 WERE PULLED BACK OUT -- THE     *
XXXXXX*                   SIMULATION STAYS INTERNAL TO THE PROGRAM, NOT  *
XXXXXX*                   CARRIED ON ANY OUTPUT RECORD OR REPORT LINE.   *
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.   IBM-4381.
007500 OBJECT-COMPUTER.   IBM-4381.
007600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
007700                    CLASS NUMERIC-SIGN IS 'CR', 'DR'
007800                    UPSI-0 IS FHB-SWITCH-0.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT CLIENT-FILE     ASSIGN TO CLIENTIN
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-CLIENT-STATUS.
008400     SELECT EXPENSE-FILE    ASSIGN TO EXPNSIN
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-EXPENSE-STATUS.
008700     SELECT DEBT-FILE       ASSIGN TO DEBTIN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-DEBT-STATUS.
009000     SELECT GOAL-FILE       ASSIGN TO GOALIN
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-GOAL-STATUS.
009300     SELECT RETIRE-FILE     ASSIGN TO RETIREIN
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-RETIRE-STATUS.
009600     SELECT ANALYSIS-FILE   ASSIGN TO ANALYSOT
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-ANALYSIS-STATUS.
009900     SELECT DETAIL-FILE     ASSIGN TO DETAILOT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-DETAIL-STATUS.
010200     SELECT REPORT-FILE     ASSIGN TO REPRTOUT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-REPORT-STATUS.
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  CLIENT-FILE
010800     LABEL RECORDS ARE OMITTED
010900     RECORDING MODE IS F.
011000 COPY CLM.MAS01.
011100 FD  EXPENSE-FILE
011200     LABEL RECORDS ARE OMITTED
011300     RECORDING MODE IS F.
011400 COPY EXP.DET02.
011500 FD  DEBT-FILE
011600     LABEL RECORDS ARE OMITTED
011700     RECORDING MODE IS F.
011800 COPY DBT.DET03.
011900 FD  GOAL-FILE
012000     LABEL RECORDS ARE OMITTED
012100     RECORDING MODE IS F.
012200 COPY GOL.DET04.
012300 FD  RETIRE-FILE
012400     LABEL RECORDS ARE OMITTED
012500     RECORDING MODE IS F.
012600 COPY RET.PRM05.
012700 FD  ANALYSIS-FILE
012800     LABEL RECORDS ARE OMITTED
012900     RECORDING MODE IS F.
013000 COPY ANL.OUT06.
013100 FD  DETAIL-FILE
013200     LABEL RECORDS ARE OMITTED
013300     RECORDING MODE IS F.
013400 COPY DTL.OUT07.
013500 FD  REPORT-FILE
013600     LABEL RECORDS ARE OMITTED
013700     RECORDING MODE IS F.
013800 01  RPT-PRINT-LINE                 PIC X(132).
013900 WORKING-STORAGE SECTION.
014000******************************************************************
014100*    FILE STATUS AND END-OF-FILE SWITCHES                         *
014200******************************************************************
014300 01  WS-FILE-STATUS-AREA.
014400     05  WS-CLIENT-STATUS           PIC X(02).
014500         88  WS-CLIENT-OK               VALUE '00'.
014600         88  WS-CLIENT-AT-EOF           VALUE '10'.
014700     05  WS-EXPENSE-STATUS          PIC X(02).
014800         88  WS-EXPENSE-OK              VALUE '00'.
014900         88  WS-EXPENSE-AT-EOF          VALUE '10'.
015000     05  WS-DEBT-STATUS             PIC X(02).
015100         88  WS-DEBT-OK                 VALUE '00'.
015200         88  WS-DEBT-AT-EOF             VALUE '10'.
015300     05  WS-GOAL-STATUS             PIC X(02).
015400         88  WS-GOAL-OK                 VALUE '00'.
015500         88  WS-GOAL-AT-EOF             VALUE '10'.
015600     05  WS-RETIRE-STATUS           PIC X(02).
015700         88  WS-RETIRE-OK               VALUE '00'.
015800         88  WS-RETIRE-AT-EOF           VALUE '10'.
015900     05  WS-ANALYSIS-STATUS         PIC X(02).
016000     05  WS-DETAIL-STATUS           PIC X(02).
016100     05  WS-REPORT-STATUS           PIC X(02).
016200     05  FILLER                 PIC X(01) VALUE SPACE.
016300 01  WS-SWITCHES.
016400     05  WS-CLIENT-EOF-SW           PIC X(01) VALUE 'N'.
016500         88  CLIENT-FILE-EOF            VALUE 'Y'.
016600     05  WS-EXPENSE-EOF-SW          PIC X(01) VALUE 'N'.
016700         88  EXPENSE-FILE-EOF           VALUE 'Y'.
016800     05  WS-DEBT-EOF-SW             PIC X(01) VALUE 'N'.
016900         88  DEBT-FILE-EOF              VALUE 'Y'.
017000     05  WS-GOAL-EOF-SW             PIC X(01) VALUE 'N'.
017100         88  GOAL-FILE-EOF              VALUE 'Y'.
017200     05  WS-RETIRE-EOF-SW           PIC X(01) VALUE 'N'.
017300         88  RETIRE-FILE-EOF            VALUE 'Y'.
017400     05  WS-CLIENT-VALID-SW         PIC X(01) VALUE 'Y'.
017500         88  CLIENT-IS-VALID            VALUE 'Y'.
017600         88  CLIENT-IS-INVALID          VALUE 'N'.
017700     05  WS-RETIRE-PRESENT-SW       PIC X(01) VALUE 'N'.
017800         88  RETIRE-PARAMS-PRESENT      VALUE 'Y'.
017900     05  WS-ALL-DEBTS-ZERO-SW       PIC X(01) VALUE 'N'.
018000         88  ALL-DEBTS-AT-ZERO          VALUE 'Y'.
018100     05  FHB-SWITCH-0               PIC X(01) VALUE '0'.
018200         88  FHB-SUPPRESS-DETAIL-RPT    VALUE '1'.
018300     05  FILLER                 PIC X(01) VALUE SPACE.
018400******************************************************************
018500*    RUN CONTROLS AND TOTALS                                      *
018600******************************************************************
018700 01  WS-RUN-DATE-AREA.
018800     05  WS-RUN-DATE.
018900         10  WS-RUN-YY              PIC 9(02).
019000         10  WS-RUN-MM              PIC 9(02).
019100         10  WS-RUN-DD              PIC 9(02).
019200     05  WS-RUN-DATE-EDIT           PIC X(10).
019300     05  FILLER                 PIC X(01) VALUE SPACE.
019400 77  WS-PAGE-NO                     PIC 9(04) COMP VALUE ZERO.
019500 77  WS-LINE-COUNT                  PIC 9(03) COMP VALUE 99.
019600 77  WS-LINES-PER-PAGE              PIC 9(03) COMP VALUE 54.
019700 01  WS-CONTROL-TOTALS.
019800     05  WS-CLIENTS-READ            PIC 9(07) COMP VALUE ZERO.
019900     05  WS-CLIENTS-REJECTED        PIC 9(07) COMP VALUE ZERO.
020000     05  WS-CLIENTS-ANALYZED        PIC 9(07) COMP VALUE ZERO.
020100     05  WS-GRAND-INCOME            PIC S9(11)V99 VALUE ZERO.
020200     05  WS-GRAND-EXPENSES          PIC S9(11)V99 VALUE ZERO.
020300     05  WS-GRAND-DEBT              PIC S9(11)V99 VALUE ZERO.
020400     05  FILLER                 PIC X(01) VALUE SPACE.
020500******************************************************************
020600*    WORK TABLES -- EXPENSES, DEBTS, GOALS, INVESTMENT YEARS      *
020700******************************************************************
020800 77  WS-EXPENSE-CT                  PIC 9(02) COMP VALUE ZERO.
020900 01  WS-EXPENSE-TABLE.
021000     05  WS-EXPENSE-ENTRY OCCURS 7 TIMES INDEXED BY WS-EXP-IDX.
021100         10  WS-EXP-CATEGORY        PIC X(15).
021200         10  WS-EXP-AMT             PIC S9(7)V99.
021300         10  WS-EXP-RATIO           PIC 9(3)V9.
021400     05  FILLER                 PIC X(01) VALUE SPACE.
021500 77  WS-DEBT-CT                     PIC 9(02) COMP VALUE ZERO.
021600 01  WS-DEBT-TABLE.
021700     05  WS-DEBT-ENTRY OCCURS 10 TIMES
021800         INDEXED BY WS-DBT-IDX WS-DBT-PRV-IDX.
021900         10  WS-DBT-NM              PIC X(15).
022000         10  WS-DBT-BAL             PIC S9(9)V99.
022100         10  WS-DBT-RATE            PIC 9(2)V99.
022200         10  WS-DBT-PMT             PIC S9(7)V99.
022300         10  WS-DBT-MONTHS          PIC 9(3).
022400         10  WS-DBT-SIM-BAL         PIC S9(9)V9999.
022500         10  WS-DBT-ZERO-MONTH      PIC 9(3).
022600     05  FILLER                 PIC X(01) VALUE SPACE.
022700 77  WS-GOAL-CT                     PIC 9(02) COMP VALUE ZERO.
022800 01  WS-GOAL-TABLE.
022900     05  WS-GOAL-ENTRY OCCURS 5 TIMES INDEXED BY WS-GOL-IDX.
023000         10  WS-GOL-NM              PIC X(20).
023100         10  WS-GOL-TGT             PIC S9(9)V99.
023200         10  WS-GOL-CUR             PIC S9(9)V99.
023300         10  WS-GOL-MOS             PIC 9(3).
023400         10  WS-GOL-PRI             PIC X(06).
023500         10  WS-GOL-REM             PIC S9(9)V99.
023600         10  WS-GOL-NEED            PIC S9(7)V99.
023700         10  WS-GOL-FEAS            PIC X(12).
023800     05  FILLER                 PIC X(01) VALUE SPACE.
023900 01  WS-INVEST-TABLE.
024000     05  WS-INVEST-ENTRY OCCURS 40 TIMES INDEXED BY WS-YR-IDX.
024100         10  WS-INV-VALUE           PIC S9(11)V99.
024200         10  WS-INV-CONTRIB         PIC S9(11)V99.
024300         10  WS-INV-RETURN          PIC S9(11)V99.
024400     05  FILLER                 PIC X(01) VALUE SPACE.
024500 77  WS-ERROR-CT                    PIC 9(02) COMP VALUE ZERO.
024600 01  WS-ERROR-TABLE.
024700     05  WS-ERROR-ENTRY OCCURS 10 TIMES INDEXED BY WS-ERR-IDX.
024800         10  WS-ERROR-CODE          PIC X(06).
024900         10  WS-ERROR-TEXT          PIC X(60).
025000     05  FILLER                 PIC X(01) VALUE SPACE.
025100******************************************************************
025200*    BUDGET, SAVINGS AND DEBT SUMMARY FIGURES FOR THE CURRENT     *
025300*    CLIENT -- RESET AT 2200-LOAD-CLIENT-DETAIL EACH CYCLE        *
025400******************************************************************
025500 01  WS-BUDGET-FIGURES.
025600     05  WS-MONTHLY-INCOME          PIC S9(7)V99.
025700     05  WS-TOTAL-EXPENSES          PIC S9(9)V99.
025800     05  WS-SURPLUS                 PIC S9(9)V99.
025900     05  WS-SAVINGS-POTENTIAL       PIC S9(3)V9.
026000     05  WS-SAVINGS-RATE            PIC S9(3)V9.
026100     05  WS-SAVINGS-GAP             PIC 9(3)V9.
026200     05  WS-SAVINGS-STATUS          PIC X(10).
026300     05  WS-DTI-RATIO               PIC S9(3)V9.
026400     05  WS-TOTAL-DEBT-BAL          PIC S9(11)V99.
026500     05  WS-TOTAL-MIN-PMT           PIC S9(9)V99.
026600     05  WS-HEALTH-SCORE-DEC        PIC S9(3)V9999.
026700     05  WS-HEALTH-SCORE            PIC 9(3).
026800     05  FILLER                 PIC X(01) VALUE SPACE.
026900******************************************************************
027000*    DEBT ENGINE WORK AREA -- AVALANCHE SORT, CLOSED-FORM PAYOFF  *
027100*    MONTHS, AND THE 360-MONTH AMORTIZATION TIMELINE              *
027200******************************************************************
027300 01  WS-DEBT-CALC.
027400     05  WS-MONTHLY-RATE            PIC S9(1)V9(6).
027500     05  WS-NUMER-RATIO             PIC S9(3)V9(6).
027600     05  WS-LN-NUMER                PIC S9(3)V9(6).
027700     05  WS-LN-DENOM                PIC S9(3)V9(6).
027800     05  WS-MONTHS-RAW              PIC S9(5)V9(4).
027900     05  WS-SIM-MONTH               PIC 9(03) COMP.
028000     05  WS-SIM-INTEREST            PIC S9(9)V9999.
028100     05  WS-SORT-I                  PIC 9(02) COMP.
028200     05  WS-SORT-J                  PIC 9(02) COMP.
028300     05  WS-SORT-SWAP-NM            PIC X(15).
028400     05  WS-SORT-SWAP-BAL           PIC S9(9)V99.
028500     05  WS-SORT-SWAP-RATE          PIC 9(2)V99.
028600     05  WS-SORT-SWAP-PMT           PIC S9(7)V99.
028700     05  WS-NONZERO-EXP-CT         PIC 9(02) COMP.
028800     05  FILLER                 PIC X(01) VALUE SPACE.
028900******************************************************************
029000*    NATURAL LOG / SQUARE ROOT WORK AREA -- THIS SHOP'S COMPILER  *
029100*    CARRIES NO INTRINSIC FUNCTION LIBRARY SO LN(X) IS BUILT FROM  *
029200*    REPEATED SQUARE ROOTS (NEWTON'S METHOD) REDUCING X TOWARD 1,  *
029300*    FOLLOWED BY A TAYLOR SERIES ON THE REDUCED VALUE.  SEE        *
029400*    7000-COMPUTE-NATURAL-LOG.                                     *
029500******************************************************************
029600 01  WS-MATH-AREA.
029700     05  WS-LN-INPUT                PIC S9(5)V9(6).
029800     05  WS-LN-RESULT               PIC S9(5)V9(6).
029900     05  WS-LN-SIGN                 PIC S9(1) COMP.
030000     05  WS-LN-WORK-X               PIC S9(5)V9(6).
030100     05  WS-LN-HALVINGS             PIC 9(02) COMP.
030200     05  WS-LN-SERIES               PIC S9(5)V9(6).
030300     05  WS-LN-TERM                 PIC S9(5)V9(6).
030400     05  WS-LN-POWER                PIC S9(5)V9(6).
030500     05  WS-LN-TERM-IDX             PIC 9(02) COMP.
030600     05  WS-LN-DOUBLE-IDX           PIC 9(02) COMP.
030700     05  WS-SQRT-X                  PIC S9(5)V9(6).
030800     05  WS-SQRT-RESULT             PIC S9(5)V9(6).
030900     05  WS-SQRT-GUESS              PIC S9(5)V9(6).
031000     05  WS-SQRT-ITER               PIC 9(02) COMP.
031100     05  FILLER                 PIC X(01) VALUE SPACE.
031200******************************************************************
031300*    INVESTMENT PROJECTION WORK AREA                               *
031400******************************************************************
031500 01  WS-INVEST-CALC.
031600     05  WS-INV-MONTHLY-RATE        PIC S9(1)V9(6).
031700     05  WS-INV-BALANCE             PIC S9(11)V9999.
031800     05  WS-INV-CONTRIBUTED         PIC S9(11)V99.
031900     05  WS-INV-YEAR                PIC 9(02) COMP.
032000     05  WS-INV-MONTH               PIC 9(02) COMP.
032100     05  WS-PROJECTED-VALUE         PIC S9(11)V99.
032200     05  WS-PROJECTED-CONTRIB       PIC S9(11)V99.
032300     05  WS-PROJECTED-RETURNS       PIC S9(11)V99.
032400     05  FILLER                 PIC X(01) VALUE SPACE.
032500******************************************************************
032600*    RETIREMENT CALCULATOR WORK AREA                               *
032700******************************************************************
032800 01  WS-RETIRE-CALC.
032900     05  WS-YEARS-TO-RETIRE         PIC S9(3) COMP.
033000     05  WS-MONTHLY-GAP             PIC S9(7)V99.
033100     05  WS-ANNUAL-GAP              PIC S9(9)V99.
033200     05  WS-REAL-RETURN             PIC S9(1)V9(6).
033300     05  WS-NEST-EGG                PIC S9(11)V99.
033400     05  WS-CURRENT-TRAJECTORY      PIC S9(11)V99.
033500     05  WS-RETIRE-GAP              PIC S9(11)V99.
033600     05  WS-MONTHLY-EXTRA           PIC S9(7)V99.
033700     05  WS-COVERED-FLAG            PIC X(01).
033800         88  WS-RETIRE-IS-COVERED       VALUE 'Y'.
033900     05  WS-CURRENT-AGE-HOLD        PIC 9(02).
034000     05  WS-RETIRE-AGE-HOLD         PIC 9(02).
034100     05  WS-DESIRED-MONTHLY-HOLD    PIC S9(7)V99.
034200     05  WS-SOC-SEC-HOLD            PIC S9(7)V99.
034300     05  WS-RETURN-PCT-HOLD         PIC 9(02)V9.
034400     05  WS-INFLATION-PCT-HOLD      PIC 9(01)V9.
034500     05  WS-LN-PARITY-REM           PIC 9(01) COMP.
034600     05  FILLER                 PIC X(01) VALUE SPACE.
034700******************************************************************
034800*    REPORT BUILD AREA (COPIED FROM THE PRINT-LINE COPYBOOK)       *
034900******************************************************************
035000 COPY RPT.LIN08.
035100 01  WS-MISC.
035200     05  WS-CSV-FIELD               PIC X(18).
035300     05  WS-ERROR-LINE-TEXT         PIC X(74).
035400     05  FILLER                 PIC X(01) VALUE SPACE.
035500 PROCEDURE DIVISION.
035600******************************************************************
035700*    0000-MAIN-LINE                                                *
035800******************************************************************
035900 0000-MAIN-LINE.
036000     PERFORM 1000-INITIALIZE-RUN.
036100     PERFORM 2000-PROCESS-ONE-CLIENT THRU 2000-EXIT
036200         UNTIL CLIENT-FILE-EOF.
036300     PERFORM 8000-FINALIZE-RUN.
036400     STOP RUN.
036500******************************************************************
036600*    1000 SERIES -- RUN INITIALIZATION                             *
036700******************************************************************
036800 1000-INITIALIZE-RUN.
036900     PERFORM 1100-OPEN-FILES.
037000     ACCEPT WS-RUN-DATE FROM DATE.
037100     MOVE SPACES TO WS-RUN-DATE-EDIT.
037200     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY
037300         DELIMITED BY SIZE INTO WS-RUN-DATE-EDIT.
037400     PERFORM 1300-PRIME-READS.
037500 1100-OPEN-FILES.
037600     OPEN INPUT  CLIENT-FILE
037700                 EXPENSE-FILE
037800                 DEBT-FILE
037900                 GOAL-FILE
038000                 RETIRE-FILE.
038100     OPEN OUTPUT ANALYSIS-FILE
038200                 DETAIL-FILE
038300                 REPORT-FILE.
038400 1300-PRIME-READS.
038500     PERFORM 2100-READ-CLIENT.
038600     IF NOT CLIENT-FILE-EOF
038700         READ EXPENSE-FILE
038800             AT END SET EXPENSE-FILE-EOF TO TRUE
038900         END-READ
039000         READ DEBT-FILE
039100             AT END SET DEBT-FILE-EOF TO TRUE
039200         END-READ
039300         READ GOAL-FILE
039400             AT END SET GOAL-FILE-EOF TO TRUE
039500         END-READ
039600         READ RETIRE-FILE
039700             AT END SET RETIRE-FILE-EOF TO TRUE
039800         END-READ
039900     END-IF.
040000******************************************************************
040100*    2000 SERIES -- ONE CLIENT CYCLE                               *
040200******************************************************************
040300 2000-PROCESS-ONE-CLIENT.
040400     ADD 1 TO WS-CLIENTS-READ.
040500     SET CLIENT-IS-VALID TO TRUE.
040600     MOVE ZERO TO WS-ERROR-CT.
040700     PERFORM 2200-LOAD-CLIENT-DETAIL.
040800     PERFORM 2300-VALIDATE-CLIENT.
040900     IF CLIENT-IS-INVALID
041000         ADD 1 TO WS-CLIENTS-REJECTED
041100         PERFORM 2400-WRITE-ERRORS
041200     ELSE
041300         ADD 1 TO WS-CLIENTS-ANALYZED
041400         PERFORM 2510-COMPUTE-BUDGET
041500         PERFORM 2520-ANALYZE-SAVINGS
041600         PERFORM 2530-COMPUTE-DEBT-METRICS
041700         PERFORM 2540-PROJECT-GROWTH
041800         PERFORM 2550-SCORE-HEALTH
041900         PERFORM 2560-EVALUATE-GOALS
042000         PERFORM 2570-CALCULATE-RETIREMENT
042100         PERFORM 2600-WRITE-ANALYSIS
042200         PERFORM 2700-PRINT-CLIENT-BLOCK
042300     END-IF.
042400     PERFORM 2100-READ-CLIENT.
042500 2000-EXIT.
042600     EXIT.
042700 2100-READ-CLIENT.
042800     READ CLIENT-FILE
042900         AT END SET CLIENT-FILE-EOF TO TRUE
043000     END-READ.
043100******************************************************************
043200*    2200 SERIES -- LOAD THE CHILD DETAIL ROWS FOR THIS CLIENT     *
043300******************************************************************
043400 2200-LOAD-CLIENT-DETAIL.
043500     MOVE ZERO TO WS-EXPENSE-CT WS-DEBT-CT WS-GOAL-CT.
043600     MOVE 'N' TO WS-RETIRE-PRESENT-SW.
043700     PERFORM 2210-LOAD-EXPENSES.
043800     PERFORM 2220-LOAD-DEBTS.
043900     PERFORM 2230-LOAD-GOALS.
044000     PERFORM 2240-LOAD-RETIREMENT-PARAMS.
044100 2210-LOAD-EXPENSES.
044200     PERFORM 2211-LOAD-ONE-EXPENSE THRU 2211-EXIT
044300         UNTIL EXPENSE-FILE-EOF
044400             OR EXP-CLIENT-ID NOT = CLI-CLIENT-ID.
044500 2211-LOAD-ONE-EXPENSE.
044600     IF WS-EXPENSE-CT < 7
044700         ADD 1 TO WS-EXPENSE-CT
044800         SET WS-EXP-IDX TO WS-EXPENSE-CT
044900         MOVE EXP-CATEGORY TO WS-EXP-CATEGORY (WS-EXP-IDX)
045000         MOVE EXP-AMOUNT   TO WS-EXP-AMT (WS-EXP-IDX)
045100     END-IF.
045200     READ EXPENSE-FILE
045300         AT END SET EXPENSE-FILE-EOF TO TRUE
045400     END-READ.
045500 2211-EXIT.
045600     EXIT.
045700 2220-LOAD-DEBTS.
045800     PERFORM 2221-LOAD-ONE-DEBT THRU 2221-EXIT
045900         UNTIL DEBT-FILE-EOF
046000             OR DBT-CLIENT-ID NOT = CLI-CLIENT-ID.
046100 2221-LOAD-ONE-DEBT.
046200     IF WS-DEBT-CT < 10 AND DBT-BALANCE > ZERO
046300         ADD 1 TO WS-DEBT-CT
046400         SET WS-DBT-IDX TO WS-DEBT-CT
046500         MOVE DBT-NAME        TO WS-DBT-NM (WS-DBT-IDX)
046600         MOVE DBT-BALANCE     TO WS-DBT-BAL (WS-DBT-IDX)
046700         MOVE DBT-RATE-PCT    TO WS-DBT-RATE (WS-DBT-IDX)
046800         MOVE DBT-MIN-PAYMENT TO WS-DBT-PMT (WS-DBT-IDX)
046900         MOVE ZERO            TO WS-DBT-MONTHS (WS-DBT-IDX)
047000     END-IF.
047100     READ DEBT-FILE
047200         AT END SET DEBT-FILE-EOF TO TRUE
047300     END-READ.
047400 2221-EXIT.
047500     EXIT.
047600 2230-LOAD-GOALS.
047700     PERFORM 2231-LOAD-ONE-GOAL THRU 2231-EXIT
047800         UNTIL GOAL-FILE-EOF
047900             OR GOL-CLIENT-ID NOT = CLI-CLIENT-ID.
048000 2231-LOAD-ONE-GOAL.
048100     IF WS-GOAL-CT < 5 AND GOL-TARGET-AMT > ZERO
048200             AND GOL-NAME NOT = SPACES
048300         ADD 1 TO WS-GOAL-CT
048400         SET WS-GOL-IDX TO WS-GOAL-CT
048500         MOVE GOL-NAME        TO WS-GOL-NM (WS-GOL-IDX)
048600         MOVE GOL-TARGET-AMT  TO WS-GOL-TGT (WS-GOL-IDX)
048700         MOVE GOL-CURRENT-AMT TO WS-GOL-CUR (WS-GOL-IDX)
048800         MOVE GOL-MONTHS-LEFT TO WS-GOL-MOS (WS-GOL-IDX)
048900         MOVE GOL-PRIORITY    TO WS-GOL-PRI (WS-GOL-IDX)
049000         IF WS-GOL-MOS (WS-GOL-IDX) = ZERO
049100             MOVE 1 TO WS-GOL-MOS (WS-GOL-IDX)
049200         END-IF
049300     END-IF.
049400     READ GOAL-FILE
049500         AT END SET GOAL-FILE-EOF TO TRUE
049600     END-READ.
049700 2231-EXIT.
049800     EXIT.
049900 2240-LOAD-RETIREMENT-PARAMS.
050000     PERFORM 2241-LOAD-ONE-RETIRE-ROW THRU 2241-EXIT
050100         UNTIL RETIRE-FILE-EOF
050200             OR RET-CLIENT-ID NOT = CLI-CLIENT-ID.
050300 2241-LOAD-ONE-RETIRE-ROW.
050400     SET RETIRE-PARAMS-PRESENT TO TRUE.
050500     MOVE RET-CURRENT-AGE      TO WS-CURRENT-AGE-HOLD.
050600     MOVE RET-RETIRE-AGE       TO WS-RETIRE-AGE-HOLD.
050700     MOVE RET-DESIRED-MONTHLY  TO WS-DESIRED-MONTHLY-HOLD.
050800     MOVE RET-SOCIAL-SECURITY  TO WS-SOC-SEC-HOLD.
050900     MOVE RET-RETURN-PCT       TO WS-RETURN-PCT-HOLD.
051000     MOVE RET-INFLATION-PCT    TO WS-INFLATION-PCT-HOLD.
051100     READ RETIRE-FILE
051200         AT END SET RETIRE-FILE-EOF TO TRUE
051300     END-READ.
051400 2241-EXIT.
051500     EXIT.
051600******************************************************************
051700*    2300 SERIES -- VALIDATE THE CLIENT AND ITS DETAIL ROWS        *
051800******************************************************************
051900 2300-VALIDATE-CLIENT.
052000     PERFORM 2310-VALIDATE-INCOME.
052100     PERFORM 2320-VALIDATE-EXPENSES.
052200     PERFORM 2330-VALIDATE-DEBTS.
052300     IF WS-ERROR-CT > ZERO
052400         SET CLIENT-IS-INVALID TO TRUE
052500     END-IF.
052600 2310-VALIDATE-INCOME.
052700     IF NOT CLI-MONTHLY-INCOME NUMERIC
052800         PERFORM 2390-ADD-ERROR
052900         MOVE 'VAL001' TO WS-ERROR-CODE (WS-ERR-IDX)
053000         MOVE 'MONTHLY INCOME IS NOT NUMERIC'
053100             TO WS-ERROR-TEXT (WS-ERR-IDX)
053200     ELSE
053300         IF CLI-INCOME-ANNUAL
053400             COMPUTE WS-MONTHLY-INCOME ROUNDED =
053500                 CLI-MONTHLY-INCOME / 12
053600         ELSE
053700             MOVE CLI-MONTHLY-INCOME TO WS-MONTHLY-INCOME
053800         END-IF
053900         IF WS-MONTHLY-INCOME < ZERO
054000             PERFORM 2390-ADD-ERROR
054100             MOVE 'VAL002' TO WS-ERROR-CODE (WS-ERR-IDX)
054200             MOVE 'MONTHLY INCOME IS NEGATIVE'
054300                 TO WS-ERROR-TEXT (WS-ERR-IDX)
054400         END-IF
054500     END-IF.
054600 2320-VALIDATE-EXPENSES.
054700     MOVE ZERO TO WS-NONZERO-EXP-CT.
054800     MOVE ZERO TO WS-TOTAL-EXPENSES.
054900     PERFORM 2321-CHECK-ONE-EXPENSE THRU 2321-EXIT
055000         VARYING WS-EXP-IDX FROM 1 BY 1
055100         UNTIL WS-EXP-IDX > WS-EXPENSE-CT.
055200     PERFORM 2322-COUNT-ONE-EXPENSE THRU 2322-EXIT
055300         VARYING WS-EXP-IDX FROM 1 BY 1
055400         UNTIL WS-EXP-IDX > WS-EXPENSE-CT.
055500     IF WS-NONZERO-EXP-CT = ZERO
055600         PERFORM 2390-ADD-ERROR
055700         MOVE 'VAL003' TO WS-ERROR-CODE (WS-ERR-IDX)
055800         MOVE 'NO EXPENSE CATEGORY IS GREATER THAN ZERO'
055900             TO WS-ERROR-TEXT (WS-ERR-IDX)
056000     END-IF.
056100 2321-CHECK-ONE-EXPENSE.
056200     IF NOT WS-EXP-AMT (WS-EXP-IDX) NUMERIC
056300             OR WS-EXP-AMT (WS-EXP-IDX) < ZERO
056400         PERFORM 2390-ADD-ERROR
056500         MOVE 'VAL004' TO WS-ERROR-CODE (WS-ERR-IDX)
056600         STRING 'EXPENSE AMOUNT INVALID FOR CATEGORY '
056700             WS-EXP-CATEGORY (WS-EXP-IDX)
056800             DELIMITED BY SIZE INTO WS-ERROR-TEXT (WS-ERR-IDX)
056900     END-IF.
057000 2321-EXIT.
057100     EXIT.
057200 2322-COUNT-ONE-EXPENSE.
057300     IF WS-EXP-AMT (WS-EXP-IDX) > ZERO
057400         ADD 1 TO WS-NONZERO-EXP-CT
057500     END-IF.
057600 2322-EXIT.
057700     EXIT.
057800 2330-VALIDATE-DEBTS.
057900     PERFORM 2331-CHECK-ONE-DEBT-RATE THRU 2331-EXIT
058000         VARYING WS-DBT-IDX FROM 1 BY 1
058100         UNTIL WS-DBT-IDX > WS-DEBT-CT.
058200 2331-CHECK-ONE-DEBT-RATE.
058300     IF WS-DBT-RATE (WS-DBT-IDX) < 0.10
058400             OR WS-DBT-RATE (WS-DBT-IDX) > 30.00
058500         PERFORM 2390-ADD-ERROR
058600         MOVE 'VAL005' TO WS-ERROR-CODE (WS-ERR-IDX)
058700         STRING 'INTEREST RATE OUT OF RANGE FOR DEBT '
058800             WS-DBT-NM (WS-DBT-IDX)
058900             DELIMITED BY SIZE INTO WS-ERROR-TEXT (WS-ERR-IDX)
059000     END-IF.
059100 2331-EXIT.
059200     EXIT.
059300 2390-ADD-ERROR.
059400     IF WS-ERROR-CT < 10
059500         ADD 1 TO WS-ERROR-CT
059600         SET WS-ERR-IDX TO WS-ERROR-CT
059700     END-IF.
059800 2400-WRITE-ERRORS.
059900     PERFORM 2710-PRINT-HEADING.
060000     MOVE SPACES TO RPT-METRIC-LINE-AREA.
060100     STRING 'CLIENT ' CLI-CLIENT-ID ' REJECTED -- '
060200         CLI-CLIENT-NAME DELIMITED BY SIZE
060300         INTO RPT-MET-LABEL.
060400     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
060500         AFTER ADVANCING 2 LINES.
060600     ADD 1 TO WS-LINE-COUNT.
060700     PERFORM 2410-PRINT-ONE-ERROR THRU 2410-EXIT
060800         VARYING WS-ERR-IDX FROM 1 BY 1
060900         UNTIL WS-ERR-IDX > WS-ERROR-CT.
061000 2410-PRINT-ONE-ERROR.
061100     MOVE SPACES TO RPT-METRIC-LINE-AREA.
061200     STRING WS-ERROR-CODE (WS-ERR-IDX) ' - '
061300         WS-ERROR-TEXT (WS-ERR-IDX) DELIMITED BY SIZE
061400         INTO RPT-MET-LABEL.
061500     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
061600         AFTER ADVANCING 1 LINE.
061700     ADD 1 TO WS-LINE-COUNT.
061800 2410-EXIT.
061900     EXIT.
062000******************************************************************
062100*    2510 - BUDGET ENGINE                                          *
062200******************************************************************
062300 2510-COMPUTE-BUDGET.
062400     MOVE ZERO TO WS-TOTAL-EXPENSES.
062500     PERFORM 2511-ADD-ONE-EXPENSE THRU 2511-EXIT
062600         VARYING WS-EXP-IDX FROM 1 BY 1
062700         UNTIL WS-EXP-IDX > WS-EXPENSE-CT.
062800     COMPUTE WS-SURPLUS = WS-MONTHLY-INCOME - WS-TOTAL-EXPENSES.
062900     IF WS-MONTHLY-INCOME > ZERO
063000         PERFORM 2512-RATIO-ONE-EXPENSE THRU 2512-EXIT
063100             VARYING WS-EXP-IDX FROM 1 BY 1
063200             UNTIL WS-EXP-IDX > WS-EXPENSE-CT
063300         COMPUTE WS-SAVINGS-POTENTIAL ROUNDED =
063400             WS-SURPLUS / WS-MONTHLY-INCOME * 100
063500     ELSE
063600         PERFORM 2513-ZERO-ONE-RATIO THRU 2513-EXIT
063700             VARYING WS-EXP-IDX FROM 1 BY 1
063800             UNTIL WS-EXP-IDX > WS-EXPENSE-CT
063900         MOVE ZERO TO WS-SAVINGS-POTENTIAL
064000     END-IF.
064100 2511-ADD-ONE-EXPENSE.
064200     ADD WS-EXP-AMT (WS-EXP-IDX) TO WS-TOTAL-EXPENSES.
064300 2511-EXIT.
064400     EXIT.
064500 2512-RATIO-ONE-EXPENSE.
064600     COMPUTE WS-EXP-RATIO (WS-EXP-IDX) ROUNDED =
064700         WS-EXP-AMT (WS-EXP-IDX) / WS-MONTHLY-INCOME * 100.
064800 2512-EXIT.
064900     EXIT.
065000 2513-ZERO-ONE-RATIO.
065100     MOVE ZERO TO WS-EXP-RATIO (WS-EXP-IDX).
065200 2513-EXIT.
065300     EXIT.
065400******************************************************************
065500*    2520 - SAVINGS RATE ANALYZER                                  *
065600******************************************************************
065700 2520-ANALYZE-SAVINGS.
065800     IF WS-MONTHLY-INCOME <= ZERO
065900         MOVE ZERO TO WS-SAVINGS-RATE WS-SAVINGS-GAP
066000         MOVE 'NO-INCOME' TO WS-SAVINGS-STATUS
066100     ELSE
066200         COMPUTE WS-SAVINGS-RATE ROUNDED =
066300             WS-SURPLUS / WS-MONTHLY-INCOME * 100
066400         IF WS-SAVINGS-RATE >= 20
066500             MOVE 'EXCELLENT' TO WS-SAVINGS-STATUS
066600         ELSE
066700             IF WS-SAVINGS-RATE >= 10
066800                 MOVE 'FAIR' TO WS-SAVINGS-STATUS
066900             ELSE
067000                 MOVE 'LOW' TO WS-SAVINGS-STATUS
067100             END-IF
067200         END-IF
067300         IF WS-SAVINGS-RATE < 20
067400             COMPUTE WS-SAVINGS-GAP ROUNDED = 20 - WS-SAVINGS-RATE
067500         ELSE
067600             MOVE ZERO TO WS-SAVINGS-GAP
067700         END-IF
067800     END-IF.
067900******************************************************************
068000*    2530 - DEBT ENGINE                                            *
068100******************************************************************
068200 2530-COMPUTE-DEBT-METRICS.
068300     MOVE ZERO TO WS-TOTAL-DEBT-BAL WS-TOTAL-MIN-PMT.
068400     IF WS-DEBT-CT > ZERO
068500         PERFORM 2536-ADD-ONE-DEBT THRU 2536-EXIT
068600             VARYING WS-DBT-IDX FROM 1 BY 1
068700             UNTIL WS-DBT-IDX > WS-DEBT-CT
068800         IF WS-MONTHLY-INCOME > ZERO
068900             COMPUTE WS-DTI-RATIO ROUNDED =
069000                 WS-TOTAL-MIN-PMT / WS-MONTHLY-INCOME * 100
069100         ELSE
069200             MOVE ZERO TO WS-DTI-RATIO
069300         END-IF
069400         PERFORM 2531-SORT-DEBTS-AVALANCHE
069500         PERFORM 2532-COMPUTE-PAYOFF-MONTHS THRU 2532-EXIT
069600             VARYING WS-DBT-IDX FROM 1 BY 1
069700             UNTIL WS-DBT-IDX > WS-DEBT-CT
069800         PERFORM 2533-SIMULATE-AMORTIZATION
069900     ELSE
070000         MOVE ZERO TO WS-DTI-RATIO
070100     END-IF.
070200 2536-ADD-ONE-DEBT.
070300     ADD WS-DBT-BAL (WS-DBT-IDX) TO WS-TOTAL-DEBT-BAL.
070400     ADD WS-DBT-PMT (WS-DBT-IDX) TO WS-TOTAL-MIN-PMT.
070500 2536-EXIT.
070600     EXIT.
070700******************************************************************
070800*    2531 - AVALANCHE ORDERING -- HIGHEST INTEREST RATE FIRST      *
070900*    SIMPLE INSERTION SORT, THE TABLE IS NEVER MORE THAN 10 ROWS   *
071000******************************************************************
071100 2531-SORT-DEBTS-AVALANCHE.
071200     IF WS-DEBT-CT > 1
071300         PERFORM 2537-INSERT-ONE-DEBT THRU 2537-EXIT
071400             VARYING WS-SORT-I FROM 2 BY 1
071500             UNTIL WS-SORT-I > WS-DEBT-CT
071600     END-IF.
071700 2537-INSERT-ONE-DEBT.
071800     SET WS-DBT-IDX TO WS-SORT-I.
071900     MOVE WS-DBT-NM (WS-DBT-IDX)   TO WS-SORT-SWAP-NM.
072000     MOVE WS-DBT-BAL (WS-DBT-IDX)  TO WS-SORT-SWAP-BAL.
072100     MOVE WS-DBT-RATE (WS-DBT-IDX) TO WS-SORT-SWAP-RATE.
072200     MOVE WS-DBT-PMT (WS-DBT-IDX)  TO WS-SORT-SWAP-PMT.
072300     MOVE WS-SORT-I TO WS-SORT-J.
072400     PERFORM 2538-SHIFT-ONE-SLOT THRU 2538-EXIT
072500         UNTIL WS-SORT-J < 2.
072600     SET WS-DBT-IDX TO WS-SORT-J.
072700     IF WS-SORT-J = ZERO
072800         SET WS-DBT-IDX TO 1
072900     END-IF.
073000     MOVE WS-SORT-SWAP-NM   TO WS-DBT-NM (WS-DBT-IDX).
073100     MOVE WS-SORT-SWAP-BAL  TO WS-DBT-BAL (WS-DBT-IDX).
073200     MOVE WS-SORT-SWAP-RATE TO WS-DBT-RATE (WS-DBT-IDX).
073300     MOVE WS-SORT-SWAP-PMT  TO WS-DBT-PMT (WS-DBT-IDX).
073400 2537-EXIT.
073500     EXIT.
073600 2538-SHIFT-ONE-SLOT.
073700     SET WS-DBT-IDX TO WS-SORT-J.
073800     SUBTRACT 1 FROM WS-DBT-IDX.
073900     IF WS-DBT-RATE (WS-DBT-IDX) >= WS-SORT-SWAP-RATE
074000         SET WS-SORT-J TO ZERO
074100     ELSE
074200         SET WS-DBT-IDX TO WS-SORT-J
074300         SET WS-DBT-PRV-IDX TO WS-SORT-J
074400         SUBTRACT 1 FROM WS-DBT-PRV-IDX
074500         MOVE WS-DBT-NM (WS-DBT-PRV-IDX)
074600             TO WS-DBT-NM (WS-DBT-IDX)
074700         MOVE WS-DBT-BAL (WS-DBT-PRV-IDX)
074800             TO WS-DBT-BAL (WS-DBT-IDX)
074900         MOVE WS-DBT-RATE (WS-DBT-PRV-IDX)
075000             TO WS-DBT-RATE (WS-DBT-IDX)
075100         MOVE WS-DBT-PMT (WS-DBT-PRV-IDX)
075200             TO WS-DBT-PMT (WS-DBT-IDX)
075300         SUBTRACT 1 FROM WS-SORT-J
075400     END-IF.
075500 2538-EXIT.
075600     EXIT.
075700******************************************************************
075800*    2532 - CLOSED-FORM PAYOFF MONTHS FOR ONE DEBT (WS-DBT-IDX)   *
075900*    MONTHS = CEIL( -LN(1 - BAL*R/PMT) / LN(1+R) ), R = RATE/1200  *
076000******************************************************************
076100 2532-COMPUTE-PAYOFF-MONTHS.
076200     IF WS-DBT-PMT (WS-DBT-IDX) <= ZERO
076300             OR WS-DBT-BAL (WS-DBT-IDX) <= ZERO
076400         MOVE ZERO TO WS-DBT-MONTHS (WS-DBT-IDX)
076500     ELSE
076600         COMPUTE WS-MONTHLY-RATE ROUNDED =
076700             WS-DBT-RATE (WS-DBT-IDX) / 1200
076800         IF WS-MONTHLY-RATE = ZERO
076900             COMPUTE WS-MONTHS-RAW ROUNDED =
077000                 WS-DBT-BAL (WS-DBT-IDX) / WS-DBT-PMT (WS-DBT-IDX)
077100             PERFORM 2535-ROUND-MONTHS-UP
077200         ELSE
077300             COMPUTE WS-NUMER-RATIO ROUNDED =
077400                 WS-DBT-BAL (WS-DBT-IDX) * WS-MONTHLY-RATE
077500                 / WS-DBT-PMT (WS-DBT-IDX)
077600             IF WS-NUMER-RATIO >= 1
077700                 MOVE 999 TO WS-DBT-MONTHS (WS-DBT-IDX)
077800             ELSE
077900                 COMPUTE WS-LN-INPUT = 1 - WS-NUMER-RATIO
078000                 PERFORM 7000-COMPUTE-NATURAL-LOG
078100                 MOVE WS-LN-RESULT TO WS-LN-NUMER
078200                 COMPUTE WS-LN-INPUT = 1 + WS-MONTHLY-RATE
078300                 PERFORM 7000-COMPUTE-NATURAL-LOG
078400                 MOVE WS-LN-RESULT TO WS-LN-DENOM
078500                 IF WS-LN-DENOM = ZERO
078600                     MOVE 999 TO WS-DBT-MONTHS (WS-DBT-IDX)
078700                 ELSE
078800                     COMPUTE WS-MONTHS-RAW ROUNDED =
078900                         ( WS-LN-NUMER / WS-LN-DENOM ) * -1
079000                     PERFORM 2535-ROUND-MONTHS-UP
079100                 END-IF
079200             END-IF
079300         END-IF
079400     END-IF.
079500 2532-EXIT.
079600     EXIT.
079700 2535-ROUND-MONTHS-UP.
079800     IF WS-MONTHS-RAW > 999
079900         MOVE 999 TO WS-DBT-MONTHS (WS-DBT-IDX)
080000     ELSE
080100         IF WS-MONTHS-RAW <= ZERO
080200             MOVE 1 TO WS-DBT-MONTHS (WS-DBT-IDX)
080300         ELSE
080400             DIVIDE WS-MONTHS-RAW BY 1 GIVING WS-DBT-MONTHS (WS-DBT-IDX)
080500                 REMAINDER WS-LN-POWER
080600             IF WS-LN-POWER > ZERO
080700                 ADD 1 TO WS-DBT-MONTHS (WS-DBT-IDX)
080800             END-IF
080900         END-IF
081000     END-IF.
081100******************************************************************
081200*    2533 - MONTH-BY-MONTH AMORTIZATION TIMELINE, UP TO 360        *
081300*    MONTHS OR UNTIL EVERY DEBT IN THE AVALANCHE ORDER IS ZERO     *
081400******************************************************************
081500 2533-SIMULATE-AMORTIZATION.
081600     PERFORM 2539-RESET-ONE-SIM-BAL THRU 2539-EXIT
081700         VARYING WS-DBT-IDX FROM 1 BY 1
081800         UNTIL WS-DBT-IDX > WS-DEBT-CT.
081900     MOVE 'N' TO WS-ALL-DEBTS-ZERO-SW.
082000     MOVE ZERO TO WS-SIM-MONTH.
082100     PERFORM 2534-SIMULATE-ONE-MONTH THRU 2534-EXIT
082200         UNTIL ALL-DEBTS-AT-ZERO OR WS-SIM-MONTH = 360.
082300 2539-RESET-ONE-SIM-BAL.
082400     MOVE WS-DBT-BAL (WS-DBT-IDX) TO WS-DBT-SIM-BAL (WS-DBT-IDX).
082500     MOVE ZERO TO WS-DBT-ZERO-MONTH (WS-DBT-IDX).
082600 2539-EXIT.
082700     EXIT.
082800 2534-SIMULATE-ONE-MONTH.
082900     ADD 1 TO WS-SIM-MONTH.
083000     PERFORM 2541-APPLY-ONE-DEBT-MONTH THRU 2541-EXIT
083100         VARYING WS-DBT-IDX FROM 1 BY 1
083200         UNTIL WS-DBT-IDX > WS-DEBT-CT.
083300     MOVE 'Y' TO WS-ALL-DEBTS-ZERO-SW.
083400     PERFORM 2542-CHECK-ONE-DEBT-ZERO THRU 2542-EXIT
083500         VARYING WS-DBT-IDX FROM 1 BY 1
083600         UNTIL WS-DBT-IDX > WS-DEBT-CT.
083700 2534-EXIT.
083800     EXIT.
083900 2541-APPLY-ONE-DEBT-MONTH.
084000     IF WS-DBT-SIM-BAL (WS-DBT-IDX) > ZERO
084100         COMPUTE WS-MONTHLY-RATE ROUNDED =
084200             WS-DBT-RATE (WS-DBT-IDX) / 1200
084300         COMPUTE WS-SIM-INTEREST ROUNDED =
084400             WS-DBT-SIM-BAL (WS-DBT-IDX) * WS-MONTHLY-RATE
084500         COMPUTE WS-DBT-SIM-BAL (WS-DBT-IDX) ROUNDED =
084600             WS-DBT-SIM-BAL (WS-DBT-IDX) + WS-SIM-INTEREST
084700             - WS-DBT-PMT (WS-DBT-IDX)
084800         IF WS-DBT-SIM-BAL (WS-DBT-IDX) <= ZERO
084900             MOVE ZERO TO WS-DBT-SIM-BAL (WS-DBT-IDX)
085000             MOVE WS-SIM-MONTH
085100                 TO WS-DBT-ZERO-MONTH (WS-DBT-IDX)
085200         END-IF
085300     END-IF.
085400 2541-EXIT.
085500     EXIT.
085600 2542-CHECK-ONE-DEBT-ZERO.
085700     IF WS-DBT-SIM-BAL (WS-DBT-IDX) > ZERO
085800         MOVE 'N' TO WS-ALL-DEBTS-ZERO-SW
085900     END-IF.
086000 2542-EXIT.
086100     EXIT.
086200******************************************************************
086300*    2540 - INVESTMENT GROWTH PROJECTOR                            *
086400******************************************************************
086500 2540-PROJECT-GROWTH.
086600     COMPUTE WS-INV-MONTHLY-RATE ROUNDED =
086700         CLI-ANNUAL-RETURN-PCT / 1200.
086800     MOVE CLI-PORTFOLIO-VALUE TO WS-INV-BALANCE.
086900     MOVE CLI-PORTFOLIO-VALUE TO WS-INV-CONTRIBUTED.
087000     PERFORM 2543-PROJECT-ONE-YEAR THRU 2543-EXIT
087100         VARYING WS-INV-YEAR FROM 1 BY 1
087200         UNTIL WS-INV-YEAR > CLI-TIME-HORIZON-YRS
087300             OR WS-INV-YEAR > 40.
087400     IF CLI-TIME-HORIZON-YRS > ZERO AND CLI-TIME-HORIZON-YRS <= 40
087500         SET WS-YR-IDX TO CLI-TIME-HORIZON-YRS
087600         MOVE WS-INV-VALUE (WS-YR-IDX) TO WS-PROJECTED-VALUE
087700         MOVE WS-INV-CONTRIB (WS-YR-IDX) TO WS-PROJECTED-CONTRIB
087800         MOVE WS-INV-RETURN (WS-YR-IDX) TO WS-PROJECTED-RETURNS
087900     ELSE
088000         MOVE CLI-PORTFOLIO-VALUE TO WS-PROJECTED-VALUE
088100         MOVE CLI-PORTFOLIO-VALUE TO WS-PROJECTED-CONTRIB
088200         MOVE ZERO TO WS-PROJECTED-RETURNS
088300     END-IF.
088400 2543-PROJECT-ONE-YEAR.
088500     PERFORM 2544-PROJECT-ONE-MONTH THRU 2544-EXIT
088600         VARYING WS-INV-MONTH FROM 1 BY 1
088700         UNTIL WS-INV-MONTH > 12.
088800     SET WS-YR-IDX TO WS-INV-YEAR.
088900     MOVE WS-INV-BALANCE TO WS-INV-VALUE (WS-YR-IDX).
089000     MOVE WS-INV-CONTRIBUTED TO WS-INV-CONTRIB (WS-YR-IDX).
089100     COMPUTE WS-INV-RETURN (WS-YR-IDX) =
089200         WS-INV-VALUE (WS-YR-IDX) - WS-INV-CONTRIB (WS-YR-IDX).
089300 2543-EXIT.
089400     EXIT.
089500 2544-PROJECT-ONE-MONTH.
089600     COMPUTE WS-INV-BALANCE ROUNDED =
089700         WS-INV-BALANCE * (1 + WS-INV-MONTHLY-RATE)
089800         + CLI-MONTHLY-CONTRIB.
089900     ADD CLI-MONTHLY-CONTRIB TO WS-INV-CONTRIBUTED.
090000 2544-EXIT.
090100     EXIT.
090200******************************************************************
090300*    2550 - WEIGHTED FINANCIAL HEALTH SCORE                        *
090400*    30 PTS SAVINGS, 25 PTS DTI, 25 PTS SURPLUS, 20 PTS INVESTING  *
090500******************************************************************
090600 2550-SCORE-HEALTH.
090700     MOVE ZERO TO WS-HEALTH-SCORE-DEC.
090800     IF WS-SAVINGS-RATE / 20 > 1
090900         ADD 30 TO WS-HEALTH-SCORE-DEC
091000     ELSE
091100         COMPUTE WS-HEALTH-SCORE-DEC =
091200             WS-HEALTH-SCORE-DEC + (WS-SAVINGS-RATE / 20 * 30)
091300     END-IF.
091400     IF WS-DTI-RATIO <= 15
091500         ADD 25 TO WS-HEALTH-SCORE-DEC
091600     ELSE
091700         IF WS-DTI-RATIO <= 36
091800             COMPUTE WS-HEALTH-SCORE-DEC = WS-HEALTH-SCORE-DEC +
091900                 (25 * (1 - ((WS-DTI-RATIO - 15) / 21)))
092000         END-IF
092100     END-IF.
092200     IF WS-SAVINGS-POTENTIAL / 20 > 1
092300         ADD 25 TO WS-HEALTH-SCORE-DEC
092400     ELSE
092500         COMPUTE WS-HEALTH-SCORE-DEC = WS-HEALTH-SCORE-DEC +
092600             (WS-SAVINGS-POTENTIAL / 20 * 25)
092700     END-IF.
092800     IF CLI-PORTFOLIO-VALUE > ZERO OR CLI-MONTHLY-CONTRIB > ZERO
092900         ADD 20 TO WS-HEALTH-SCORE-DEC
093000     END-IF.
093100     COMPUTE WS-HEALTH-SCORE ROUNDED = WS-HEALTH-SCORE-DEC.
093200     IF WS-HEALTH-SCORE-DEC < ZERO
093300         MOVE ZERO TO WS-HEALTH-SCORE
093400     END-IF.
093500     IF WS-HEALTH-SCORE-DEC > 100
093600         MOVE 100 TO WS-HEALTH-SCORE
093700     END-IF.
093800******************************************************************
093900*    2560 - GOAL FEASIBILITY                                       *
094000******************************************************************
094100 2560-EVALUATE-GOALS.
094200     PERFORM 2561-EVALUATE-ONE-GOAL THRU 2561-EXIT
094300         VARYING WS-GOL-IDX FROM 1 BY 1
094400         UNTIL WS-GOL-IDX > WS-GOAL-CT.
094500 2561-EVALUATE-ONE-GOAL.
094600     COMPUTE WS-GOL-REM (WS-GOL-IDX) =
094700         WS-GOL-TGT (WS-GOL-IDX) - WS-GOL-CUR (WS-GOL-IDX).
094800     IF WS-GOL-REM (WS-GOL-IDX) <= ZERO
094900         MOVE ZERO TO WS-GOL-NEED (WS-GOL-IDX)
095000         MOVE 'ACHIEVED' TO WS-GOL-FEAS (WS-GOL-IDX)
095100     ELSE
095200         COMPUTE WS-GOL-NEED (WS-GOL-IDX) ROUNDED =
095300             WS-GOL-REM (WS-GOL-IDX) / WS-GOL-MOS (WS-GOL-IDX)
095400         IF WS-SURPLUS >= WS-GOL-NEED (WS-GOL-IDX)
095500             MOVE 'ACHIEVABLE' TO WS-GOL-FEAS (WS-GOL-IDX)
095600         ELSE
095700             IF WS-SURPLUS >= WS-GOL-NEED (WS-GOL-IDX) / 2
095800                 MOVE 'AT-RISK' TO WS-GOL-FEAS (WS-GOL-IDX)
095900             ELSE
096000                 MOVE 'NOT-FEASIBLE' TO WS-GOL-FEAS (WS-GOL-IDX)
096100             END-IF
096200         END-IF
096300     END-IF.
096400 2561-EXIT.
096500     EXIT.
096600******************************************************************
096700*    2570 - RETIREMENT CALCULATOR                                  *
096800******************************************************************
096900 2570-CALCULATE-RETIREMENT.
097000     IF RETIRE-PARAMS-PRESENT
097100         COMPUTE WS-YEARS-TO-RETIRE =
097200             WS-RETIRE-AGE-HOLD - WS-CURRENT-AGE-HOLD
097300         COMPUTE WS-MONTHLY-GAP =
097400             WS-DESIRED-MONTHLY-HOLD - WS-SOC-SEC-HOLD
097500         IF WS-MONTHLY-GAP <= ZERO
097600             SET WS-RETIRE-IS-COVERED TO TRUE
097700             MOVE ZERO TO WS-NEST-EGG WS-CURRENT-TRAJECTORY
097800                 WS-RETIRE-GAP WS-MONTHLY-EXTRA
097900         ELSE
098000             MOVE 'N' TO WS-COVERED-FLAG
098100             COMPUTE WS-ANNUAL-GAP = WS-MONTHLY-GAP * 12
098200             COMPUTE WS-REAL-RETURN ROUNDED =
098300                 ((1 + (WS-RETURN-PCT-HOLD / 100))
098400                 / (1 + (WS-INFLATION-PCT-HOLD / 100))) - 1
098500             IF WS-REAL-RETURN <= ZERO
098600                 COMPUTE WS-NEST-EGG = WS-ANNUAL-GAP * 30
098700             ELSE
098800                 COMPUTE WS-NEST-EGG ROUNDED =
098900                     WS-ANNUAL-GAP / WS-REAL-RETURN
099000             END-IF
099100             MOVE WS-PROJECTED-VALUE TO WS-CURRENT-TRAJECTORY
099200             COMPUTE WS-RETIRE-GAP =
099300                 WS-NEST-EGG - WS-CURRENT-TRAJECTORY
099400             IF WS-RETIRE-GAP < ZERO
099500                 MOVE ZERO TO WS-RETIRE-GAP
099600             END-IF
099700             IF WS-RETIRE-GAP > ZERO AND WS-YEARS-TO-RETIRE > ZERO
099800                 COMPUTE WS-MONTHLY-EXTRA ROUNDED =
099900                     WS-RETIRE-GAP / (WS-YEARS-TO-RETIRE * 12)
100000             ELSE
100100                 MOVE ZERO TO WS-MONTHLY-EXTRA
100200             END-IF
100300         END-IF
100400     END-IF.
100500******************************************************************
100600*    2600 SERIES -- WRITE THE OUTPUT RECORDS                       *
100700******************************************************************
100800 2600-WRITE-ANALYSIS.
100900     ADD WS-MONTHLY-INCOME  TO WS-GRAND-INCOME.
101000     ADD WS-TOTAL-EXPENSES  TO WS-GRAND-EXPENSES.
101100     ADD WS-TOTAL-DEBT-BAL  TO WS-GRAND-DEBT.
101200     MOVE CLI-CLIENT-ID           TO ANL-CLIENT-ID.
101300     MOVE WS-TOTAL-EXPENSES       TO ANL-TOTAL-EXPENSES.
101400     MOVE WS-SURPLUS              TO ANL-SURPLUS.
101500     MOVE WS-SAVINGS-POTENTIAL    TO ANL-SAVINGS-POTENTIAL.
101600     MOVE WS-SAVINGS-RATE         TO ANL-SAVINGS-RATE.
101700     MOVE WS-SAVINGS-GAP          TO ANL-SAVINGS-GAP.
101800     MOVE WS-SAVINGS-STATUS       TO ANL-SAVINGS-STATUS.
101900     MOVE WS-DTI-RATIO            TO ANL-DTI-RATIO.
102000     MOVE WS-TOTAL-DEBT-BAL       TO ANL-TOTAL-DEBT.
102100     MOVE WS-TOTAL-MIN-PMT        TO ANL-TOTAL-MIN-PAYMENT.
102200     MOVE WS-PROJECTED-VALUE      TO ANL-PROJECTED-VALUE.
102300     MOVE WS-PROJECTED-CONTRIB    TO ANL-TOTAL-CONTRIB.
102400     MOVE WS-PROJECTED-RETURNS    TO ANL-TOTAL-RETURNS.
102500     MOVE WS-HEALTH-SCORE         TO ANL-HEALTH-SCORE.
102600     MOVE SPACES                  TO FILLER OF ANALYSIS-OUTPUT-RECORD.
102700     WRITE ANALYSIS-OUTPUT-RECORD.
102800     PERFORM 2610-WRITE-EXPENSE-RATIOS.
102900     PERFORM 2620-WRITE-DEBT-DETAILS.
103000     PERFORM 2630-WRITE-GOAL-RESULTS.
103100     PERFORM 2640-WRITE-RETIREMENT-RESULT.
103200 2610-WRITE-EXPENSE-RATIOS.
103300     PERFORM 2611-WRITE-ONE-EXPENSE-ROW THRU 2611-EXIT
103400         VARYING WS-EXP-IDX FROM 1 BY 1
103500         UNTIL WS-EXP-IDX > WS-EXPENSE-CT.
103600 2611-WRITE-ONE-EXPENSE-ROW.
103700     SET DTL-TYPE-EXPENSE-RATIO TO TRUE.
103800     MOVE CLI-CLIENT-ID TO DTL-CLIENT-ID.
103900     MOVE WS-EXP-CATEGORY (WS-EXP-IDX) TO DTL-EXP-CATEGORY.
104000     MOVE WS-EXP-AMT (WS-EXP-IDX)      TO DTL-EXP-AMOUNT.
104100     MOVE WS-EXP-RATIO (WS-EXP-IDX)    TO DTL-EXP-RATIO-PCT.
104200     WRITE DETAIL-OUTPUT-RECORD.
104300 2611-EXIT.
104400     EXIT.
104500 2620-WRITE-DEBT-DETAILS.
104600     PERFORM 2621-WRITE-ONE-DEBT-ROW THRU 2621-EXIT
104700         VARYING WS-DBT-IDX FROM 1 BY 1
104800         UNTIL WS-DBT-IDX > WS-DEBT-CT.
104900 2621-WRITE-ONE-DEBT-ROW.
105000     SET DTL-TYPE-DEBT-DETAIL TO TRUE.
105100     MOVE CLI-CLIENT-ID TO DTL-CLIENT-ID.
105200     MOVE WS-DBT-NM (WS-DBT-IDX)     TO DTL-DBT-NAME.
105300     MOVE WS-DBT-BAL (WS-DBT-IDX)    TO DTL-DBT-BALANCE.
105400     MOVE WS-DBT-RATE (WS-DBT-IDX)   TO DTL-DBT-RATE.
105500     MOVE WS-DBT-PMT (WS-DBT-IDX)    TO DTL-DBT-MIN-PAYMENT.
105600     MOVE WS-DBT-MONTHS (WS-DBT-IDX) TO DTL-DBT-PAYOFF-MONTHS.
105700     WRITE DETAIL-OUTPUT-RECORD.
105800 2621-EXIT.
105900     EXIT.
106000 2630-WRITE-GOAL-RESULTS.
106100     PERFORM 2631-WRITE-ONE-GOAL-ROW THRU 2631-EXIT
106200         VARYING WS-GOL-IDX FROM 1 BY 1
106300         UNTIL WS-GOL-IDX > WS-GOAL-CT.
106400 2631-WRITE-ONE-GOAL-ROW.
106500     SET DTL-TYPE-GOAL-RESULT TO TRUE.
106600     MOVE CLI-CLIENT-ID TO DTL-CLIENT-ID.
106700     MOVE WS-GOL-NM (WS-GOL-IDX)   TO DTL-GOL-NAME.
106800     MOVE WS-GOL-REM (WS-GOL-IDX)  TO DTL-GOL-REMAINING.
106900     MOVE WS-GOL-NEED (WS-GOL-IDX) TO DTL-GOL-MONTHLY-NEEDED.
107000     MOVE WS-GOL-FEAS (WS-GOL-IDX) TO DTL-GOL-FEASIBILITY.
107100     WRITE DETAIL-OUTPUT-RECORD.
107200 2631-EXIT.
107300     EXIT.
107400 2640-WRITE-RETIREMENT-RESULT.
107500     IF RETIRE-PARAMS-PRESENT
107600         SET DTL-TYPE-RETIREMENT-RESULT TO TRUE
107700         MOVE CLI-CLIENT-ID TO DTL-CLIENT-ID
107800         MOVE WS-NEST-EGG TO DTL-RET-NEST-EGG
107900         MOVE WS-CURRENT-TRAJECTORY TO DTL-RET-CURRENT-TRAJECTORY
108000         MOVE WS-RETIRE-GAP TO DTL-RET-GAP
108100         MOVE WS-MONTHLY-EXTRA TO DTL-RET-MONTHLY-EXTRA
108200         MOVE WS-COVERED-FLAG TO DTL-RET-COVERED-FLAG
108300         WRITE DETAIL-OUTPUT-RECORD
108400     END-IF.
108500******************************************************************
108600*    2700 SERIES -- PRINTED REPORT FOR ONE CLIENT                  *
108700******************************************************************
108800 2700-PRINT-CLIENT-BLOCK.
108900     PERFORM 2710-PRINT-HEADING.
109000     PERFORM 2720-PRINT-CLIENT-METRICS.
109100     PERFORM 2730-PRINT-EXPENSE-TABLE.
109200     PERFORM 2740-PRINT-DEBT-TABLE.
109300     PERFORM 2750-PRINT-GOAL-TABLE.
109400 2710-PRINT-HEADING.
109500     IF WS-LINE-COUNT + 10 > WS-LINES-PER-PAGE
109600         ADD 1 TO WS-PAGE-NO
109700         MOVE SPACES TO RPT-HEADING-AREA
109800         MOVE 'PENNY - PERSONAL FINANCIAL ANALYSIS BATCH'
109900             TO RPT-HDG-TITLE
110000         MOVE WS-RUN-DATE-EDIT TO RPT-HDG-RUN-DATE
110100         MOVE WS-PAGE-NO TO RPT-HDG-PAGE-NO
110200         WRITE RPT-PRINT-LINE FROM RPT-HEADING-AREA
110300             AFTER ADVANCING C01
110400         MOVE ZERO TO WS-LINE-COUNT
110500     END-IF.
110600     MOVE SPACES TO RPT-CLIENT-HEADER-AREA.
110700     MOVE CLI-CLIENT-ID TO RPT-CLI-ID.
110800     MOVE CLI-CLIENT-NAME TO RPT-CLI-NAME.
110900     WRITE RPT-PRINT-LINE FROM RPT-CLIENT-HEADER-AREA
111000         AFTER ADVANCING 2 LINES.
111100     ADD 2 TO WS-LINE-COUNT.
111200 2720-PRINT-CLIENT-METRICS.
111300     MOVE 'MONTHLY INCOME' TO RPT-MET-LABEL.
111400     MOVE WS-MONTHLY-INCOME TO RPT-ED-CURRENCY.
111500     MOVE RPT-ED-CURRENCY TO RPT-MET-VALUE.
111600     MOVE SPACES TO RPT-MET-STATUS.
111700     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
111800         AFTER ADVANCING 1 LINE.
111900     MOVE 'TOTAL MONTHLY EXPENSES' TO RPT-MET-LABEL.
112000     MOVE WS-TOTAL-EXPENSES TO RPT-ED-CURRENCY.
112100     MOVE RPT-ED-CURRENCY TO RPT-MET-VALUE.
112200     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
112300         AFTER ADVANCING 1 LINE.
112400     MOVE 'MONTHLY SURPLUS' TO RPT-MET-LABEL.
112500     MOVE WS-SURPLUS TO RPT-ED-CURRENCY.
112600     MOVE RPT-ED-CURRENCY TO RPT-MET-VALUE.
112700     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
112800         AFTER ADVANCING 1 LINE.
112900     MOVE 'SAVINGS RATE' TO RPT-MET-LABEL.
113000     MOVE WS-SAVINGS-RATE TO RPT-ED-PERCENT.
113100     MOVE RPT-ED-PERCENT TO RPT-MET-VALUE.
113200     MOVE WS-SAVINGS-STATUS TO RPT-MET-STATUS.
113300     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
113400         AFTER ADVANCING 1 LINE.
113500     MOVE 'DEBT TO INCOME RATIO' TO RPT-MET-LABEL.
113600     MOVE WS-DTI-RATIO TO RPT-ED-PERCENT.
113700     MOVE RPT-ED-PERCENT TO RPT-MET-VALUE.
113800     MOVE SPACES TO RPT-MET-STATUS.
113900     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
114000         AFTER ADVANCING 1 LINE.
114100     MOVE 'TOTAL OUTSTANDING DEBT' TO RPT-MET-LABEL.
114200     MOVE WS-TOTAL-DEBT-BAL TO RPT-ED-CURRENCY.
114300     MOVE RPT-ED-CURRENCY TO RPT-MET-VALUE.
114400     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
114500         AFTER ADVANCING 1 LINE.
114600     MOVE 'PROJECTED PORTFOLIO VALUE' TO RPT-MET-LABEL.
114700     MOVE WS-PROJECTED-VALUE TO RPT-ED-CURRENCY.
114800     MOVE RPT-ED-CURRENCY TO RPT-MET-VALUE.
114900     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
115000         AFTER ADVANCING 1 LINE.
115100     MOVE 'FINANCIAL HEALTH SCORE' TO RPT-MET-LABEL.
115200     MOVE WS-HEALTH-SCORE TO RPT-ED-COUNT.
115300     MOVE RPT-ED-COUNT TO RPT-MET-VALUE.
115400     MOVE SPACES TO RPT-MET-STATUS.
115500     WRITE RPT-PRINT-LINE FROM RPT-METRIC-LINE-AREA
115600         AFTER ADVANCING 1 LINE.
115700     ADD 8 TO WS-LINE-COUNT.
115800 2730-PRINT-EXPENSE-TABLE.
115900     IF WS-EXPENSE-CT > ZERO
116000         MOVE SPACES TO RPT-SUBTABLE-LINE-AREA
116100         MOVE 'EXPENSE CATEGORY' TO RPT-SUB-NAME
116200         MOVE 'AMOUNT' TO RPT-SUB-AMOUNT
116300         MOVE 'PCT OF INC' TO RPT-SUB-RATE
116400         WRITE RPT-PRINT-LINE FROM RPT-SUBTABLE-LINE-AREA
116500             AFTER ADVANCING 1 LINE
116600         PERFORM 2731-PRINT-ONE-EXPENSE-ROW THRU 2731-EXIT
116700             VARYING WS-EXP-IDX FROM 1 BY 1
116800             UNTIL WS-EXP-IDX > WS-EXPENSE-CT
116900         ADD 1 TO WS-LINE-COUNT
117000     END-IF.
117100 2731-PRINT-ONE-EXPENSE-ROW.
117200     MOVE SPACES TO RPT-SUBTABLE-LINE-AREA.
117300     MOVE WS-EXP-CATEGORY (WS-EXP-IDX) TO RPT-SUB-NAME.
117400     MOVE WS-EXP-AMT (WS-EXP-IDX) TO RPT-ED-CURRENCY.
117500     MOVE RPT-ED-CURRENCY TO RPT-SUB-AMOUNT.
117600     MOVE WS-EXP-RATIO (WS-EXP-IDX) TO RPT-ED-PERCENT.
117700     MOVE RPT-ED-PERCENT TO RPT-SUB-RATE.
117800     WRITE RPT-PRINT-LINE FROM RPT-SUBTABLE-LINE-AREA
117900         AFTER ADVANCING 1 LINE.
118000     ADD 1 TO WS-LINE-COUNT.
118100 2731-EXIT.
118200     EXIT.
118300 2740-PRINT-DEBT-TABLE.
118400     IF WS-DEBT-CT > ZERO
118500         MOVE SPACES TO RPT-SUBTABLE-LINE-AREA
118600         MOVE 'DEBT (AVALANCHE ORDER)' TO RPT-SUB-NAME
118700         MOVE 'BALANCE' TO RPT-SUB-AMOUNT
118800         MOVE 'RATE' TO RPT-SUB-RATE
118900         MOVE 'MIN PAYMENT' TO RPT-SUB-AMOUNT2
119000         MOVE 'PAYOFF MOS' TO RPT-SUB-TEXT
119100         WRITE RPT-PRINT-LINE FROM RPT-SUBTABLE-LINE-AREA
119200             AFTER ADVANCING 1 LINE
119300         PERFORM 2741-PRINT-ONE-DEBT-ROW THRU 2741-EXIT
119400             VARYING WS-DBT-IDX FROM 1 BY 1
119500             UNTIL WS-DBT-IDX > WS-DEBT-CT
119600         ADD 1 TO WS-LINE-COUNT
119700     END-IF.
119800 2741-PRINT-ONE-DEBT-ROW.
119900     MOVE SPACES TO RPT-SUBTABLE-LINE-AREA.
120000     MOVE WS-DBT-NM (WS-DBT-IDX) TO RPT-SUB-NAME.
120100     MOVE WS-DBT-BAL (WS-DBT-IDX) TO RPT-ED-CURRENCY.
120200     MOVE RPT-ED-CURRENCY TO RPT-SUB-AMOUNT.
120300     MOVE WS-DBT-RATE (WS-DBT-IDX) TO RPT-ED-PERCENT.
120400     MOVE RPT-ED-PERCENT TO RPT-SUB-RATE.
120500     MOVE WS-DBT-PMT (WS-DBT-IDX) TO RPT-ED-CURRENCY.
120600     MOVE RPT-ED-CURRENCY TO RPT-SUB-AMOUNT2.
120700     MOVE WS-DBT-MONTHS (WS-DBT-IDX) TO RPT-ED-COUNT.
120800     MOVE RPT-ED-COUNT TO RPT-SUB-TEXT.
120900     WRITE RPT-PRINT-LINE FROM RPT-SUBTABLE-LINE-AREA
121000         AFTER ADVANCING 1 LINE.
121100     ADD 1 TO WS-LINE-COUNT.
121200 2741-EXIT.
121300     EXIT.
121400 2750-PRINT-GOAL-TABLE.
121500     IF WS-GOAL-CT > ZERO
121600         MOVE SPACES TO RPT-SUBTABLE-LINE-AREA
121700         MOVE 'SAVINGS GOAL' TO RPT-SUB-NAME
121800         MOVE 'REMAINING' TO RPT-SUB-AMOUNT
121900         MOVE 'MO NEEDED' TO RPT-SUB-AMOUNT2
122000         MOVE 'FEASIBILITY' TO RPT-SUB-TEXT
122100         WRITE RPT-PRINT-LINE FROM RPT-SUBTABLE-LINE-AREA
122200             AFTER ADVANCING 1 LINE
122300         PERFORM 2751-PRINT-ONE-GOAL-ROW THRU 2751-EXIT
122400             VARYING WS-GOL-IDX FROM 1 BY 1
122500             UNTIL WS-GOL-IDX > WS-GOAL-CT
122600         ADD 1 TO WS-LINE-COUNT
122700     END-IF.
122800 2751-PRINT-ONE-GOAL-ROW.
122900     MOVE SPACES TO RPT-SUBTABLE-LINE-AREA.
123000     MOVE WS-GOL-NM (WS-GOL-IDX) TO RPT-SUB-NAME.
123100     MOVE WS-GOL-REM (WS-GOL-IDX) TO RPT-ED-CURRENCY.
123200     MOVE RPT-ED-CURRENCY TO RPT-SUB-AMOUNT.
123300     MOVE WS-GOL-NEED (WS-GOL-IDX) TO RPT-ED-CURRENCY.
123400     MOVE RPT-ED-CURRENCY TO RPT-SUB-AMOUNT2.
123500     MOVE WS-GOL-FEAS (WS-GOL-IDX) TO RPT-SUB-TEXT.
123600     WRITE RPT-PRINT-LINE FROM RPT-SUBTABLE-LINE-AREA
123700         AFTER ADVANCING 1 LINE.
123800     ADD 1 TO WS-LINE-COUNT.
123900 2751-EXIT.
124000     EXIT.
124100******************************************************************
124200*    7000 SERIES -- NATURAL LOG / SQUARE ROOT UTILITY MATH         *
124300******************************************************************
124400 7000-COMPUTE-NATURAL-LOG.
124500     MOVE 1 TO WS-LN-SIGN.
124600     MOVE ZERO TO WS-LN-HALVINGS.
124700     MOVE WS-LN-INPUT TO WS-LN-WORK-X.
124800     IF WS-LN-WORK-X < 1
124900         COMPUTE WS-LN-WORK-X ROUNDED = 1 / WS-LN-WORK-X
125000         MOVE -1 TO WS-LN-SIGN
125100     END-IF.
125200     PERFORM 7001-HALVE-ONE-STEP THRU 7001-EXIT
125300         UNTIL WS-LN-WORK-X < 1.01 OR WS-LN-HALVINGS = 30.
125400     COMPUTE WS-LN-SERIES = WS-LN-WORK-X - 1.
125500     MOVE WS-LN-SERIES TO WS-LN-POWER.
125600     MOVE WS-LN-SERIES TO WS-LN-TERM.
125700     PERFORM 7002-ADD-ONE-SERIES-TERM THRU 7002-EXIT
125800         VARYING WS-LN-TERM-IDX FROM 2 BY 1
125900         UNTIL WS-LN-TERM-IDX > 8.
126000     MOVE 1 TO WS-LN-DOUBLE-IDX.
126100     MOVE WS-LN-TERM TO WS-LN-RESULT.
126200     PERFORM 7003-DOUBLE-ONE-STEP THRU 7003-EXIT
126300         VARYING WS-LN-DOUBLE-IDX FROM 1 BY 1
126400         UNTIL WS-LN-DOUBLE-IDX > WS-LN-HALVINGS.
126500     IF WS-LN-SIGN = -1
126600         COMPUTE WS-LN-RESULT = WS-LN-RESULT * -1
126700     END-IF.
126800 7000-EXIT.
126900     EXIT.
127000 7001-HALVE-ONE-STEP.
127100     MOVE WS-LN-WORK-X TO WS-SQRT-X.
127200     PERFORM 7100-COMPUTE-SQUARE-ROOT.
127300     MOVE WS-SQRT-RESULT TO WS-LN-WORK-X.
127400     ADD 1 TO WS-LN-HALVINGS.
127500 7001-EXIT.
127600     EXIT.
127700 7002-ADD-ONE-SERIES-TERM.
127800     COMPUTE WS-LN-POWER ROUNDED =
127900         WS-LN-POWER * (WS-LN-WORK-X - 1).
128000     DIVIDE WS-LN-TERM-IDX BY 2 GIVING WS-LN-DOUBLE-IDX
128100         REMAINDER WS-LN-PARITY-REM.
128200     IF WS-LN-PARITY-REM = 0
128300         COMPUTE WS-LN-TERM = WS-LN-TERM - (WS-LN-POWER / WS-LN-TERM-IDX)
128400     ELSE
128500         COMPUTE WS-LN-TERM = WS-LN-TERM + (WS-LN-POWER / WS-LN-TERM-IDX)
128600     END-IF.
128700 7002-EXIT.
128800     EXIT.
128900 7003-DOUBLE-ONE-STEP.
129000     COMPUTE WS-LN-RESULT ROUNDED = WS-LN-RESULT * 2.
129100 7003-EXIT.
129200     EXIT.
129300 7100-COMPUTE-SQUARE-ROOT.
129400     IF WS-SQRT-X <= ZERO
129500         MOVE ZERO TO WS-SQRT-RESULT
129600     ELSE
129700         MOVE WS-SQRT-X TO WS-SQRT-GUESS
129800         IF WS-SQRT-GUESS < 1
129900             MOVE 1 TO WS-SQRT-GUESS
130000         END-IF
130100         PERFORM 7101-REFINE-ONE-GUESS THRU 7101-EXIT
130200             VARYING WS-SQRT-ITER FROM 1 BY 1
130300             UNTIL WS-SQRT-ITER > 20
130400         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
130500     END-IF.
130600 7100-EXIT.
130700     EXIT.
130800 7101-REFINE-ONE-GUESS.
130900     COMPUTE WS-SQRT-GUESS ROUNDED =
131000         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
131100 7101-EXIT.
131200     EXIT.
131300******************************************************************
131400*    8000 SERIES -- RUN FINALIZATION                               *
131500******************************************************************
131600 8000-FINALIZE-RUN.
131700     PERFORM 8200-PRINT-TOTALS-PAGE.
131800     PERFORM 8300-PRINT-CSV-EXPORT.
131900     PERFORM 8100-CLOSE-FILES.
132000 8100-CLOSE-FILES.
132100     CLOSE CLIENT-FILE
132200           EXPENSE-FILE
132300           DEBT-FILE
132400           GOAL-FILE
132500           RETIRE-FILE
132600           ANALYSIS-FILE
132700           DETAIL-FILE
132800           REPORT-FILE.
132900 8200-PRINT-TOTALS-PAGE.
133000     MOVE SPACES TO RPT-TOTALS-AREA.
133100     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-AREA
133200         AFTER ADVANCING C01.
133300     MOVE 'TOTALS FOR THIS RUN' TO RPT-TOT-LABEL.
133400     MOVE SPACES TO RPT-TOT-VALUE.
133500     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-AREA
133600         AFTER ADVANCING 2 LINES.
133700     MOVE 'CLIENTS READ' TO RPT-TOT-LABEL.
133800     MOVE WS-CLIENTS-READ TO RPT-ED-COUNT.
133900     MOVE RPT-ED-COUNT TO RPT-TOT-VALUE.
134000     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-AREA
134100         AFTER ADVANCING 1 LINE.
134200     MOVE 'CLIENTS REJECTED' TO RPT-TOT-LABEL.
134300     MOVE WS-CLIENTS-REJECTED TO RPT-ED-COUNT.
134400     MOVE RPT-ED-COUNT TO RPT-TOT-VALUE.
134500     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-AREA
134600         AFTER ADVANCING 1 LINE.
134700     MOVE 'CLIENTS ANALYZED' TO RPT-TOT-LABEL.
134800     MOVE WS-CLIENTS-ANALYZED TO RPT-ED-COUNT.
134900     MOVE RPT-ED-COUNT TO RPT-TOT-VALUE.
135000     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-AREA
135100         AFTER ADVANCING 1 LINE.
135200     MOVE 'GRAND TOTAL INCOME' TO RPT-TOT-LABEL.
135300     MOVE WS-GRAND-INCOME TO RPT-ED-CURRENCY.
135400     MOVE RPT-ED-CURRENCY TO RPT-TOT-VALUE.
135500     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-AREA
135600         AFTER ADVANCING 1 LINE.
135700     MOVE 'GRAND TOTAL EXPENSES' TO RPT-TOT-LABEL.
135800     MOVE WS-GRAND-EXPENSES TO RPT-ED-CURRENCY.
135900     MOVE RPT-ED-CURRENCY TO RPT-TOT-VALUE.
136000     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-AREA
136100         AFTER ADVANCING 1 LINE.
136200     MOVE 'GRAND TOTAL DEBT' TO RPT-TOT-LABEL.
136300     MOVE WS-GRAND-DEBT TO RPT-ED-CURRENCY.
136400     MOVE RPT-ED-CURRENCY TO RPT-TOT-VALUE.
136500     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-AREA
136600         AFTER ADVANCING 1 LINE.
136700******************************************************************
136800*    8300 - CSV EXTRACT SECTION, APPENDED TO REPORT-FILE -- NO     *
136900*    SEPARATE CSV FILE IS DEFINED FOR THIS RUN                     *
137000******************************************************************
137100 8300-PRINT-CSV-EXPORT.
137200     MOVE SPACES TO RPT-CSV-LINE-AREA.
137300     MOVE 'METRIC,VALUE' TO RPT-CSV-TEXT.
137400     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
137500         AFTER ADVANCING C01.
137600******************************************************************
137700*    CSV DETAIL REQUIRES A SECOND PASS OF ANALYSIS-FILE SINCE THE  *
137800*    FIRST PASS HAS ALREADY CLOSED THE CLIENT DETAIL WORK AREAS.   *
137900*    ANALYSIS-FILE WAS JUST CLOSED ABOVE AS AN OUTPUT FILE -- IT   *
138000*    IS REOPENED HERE FOR INPUT, READ TO THE END, AND CLOSED       *
138100*    AGAIN BELOW.                                                  *
138200******************************************************************
138300     OPEN INPUT ANALYSIS-FILE.
138400     PERFORM 8301-READ-ONE-CSV-ROW THRU 8301-EXIT
138500         UNTIL WS-ANALYSIS-STATUS = '10'.
138600     CLOSE ANALYSIS-FILE.
138700 8301-READ-ONE-CSV-ROW.
138800     READ ANALYSIS-FILE
138900         AT END MOVE '10' TO WS-ANALYSIS-STATUS
139000         NOT AT END PERFORM 8310-PRINT-CSV-CLIENT-CLOSE
139100     END-READ.
139200 8301-EXIT.
139300     EXIT.
139400 8310-PRINT-CSV-CLIENT-CLOSE.
139500     MOVE SPACES TO RPT-CSV-LINE-AREA.
139600     STRING 'CLIENT ID,' ANL-CLIENT-ID DELIMITED BY SIZE
139700         INTO RPT-CSV-TEXT.
139800     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
139900         AFTER ADVANCING 1 LINE.
140000     MOVE ANL-TOTAL-EXPENSES TO RPT-ED-CURRENCY.
140100     MOVE RPT-ED-CURRENCY TO WS-CSV-FIELD.
140200     MOVE SPACES TO RPT-CSV-LINE-AREA.
140300     STRING 'TOTAL EXPENSES,' WS-CSV-FIELD DELIMITED BY SIZE
140400         INTO RPT-CSV-TEXT.
140500     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
140600         AFTER ADVANCING 1 LINE.
140700     MOVE ANL-SURPLUS TO RPT-ED-CURRENCY.
140800     MOVE RPT-ED-CURRENCY TO WS-CSV-FIELD.
140900     MOVE SPACES TO RPT-CSV-LINE-AREA.
141000     STRING 'MONTHLY SURPLUS,' WS-CSV-FIELD DELIMITED BY SIZE
141100         INTO RPT-CSV-TEXT.
141200     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
141300         AFTER ADVANCING 1 LINE.
141400     MOVE ANL-SAVINGS-RATE TO RPT-ED-PERCENT.
141500     MOVE RPT-ED-PERCENT TO WS-CSV-FIELD.
141600     MOVE SPACES TO RPT-CSV-LINE-AREA.
141700     STRING 'SAVINGS RATE,' WS-CSV-FIELD DELIMITED BY SIZE
141800         INTO RPT-CSV-TEXT.
141900     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
142000         AFTER ADVANCING 1 LINE.
142100     MOVE SPACES TO RPT-CSV-LINE-AREA.
142200     STRING 'SAVINGS STATUS,' ANL-SAVINGS-STATUS DELIMITED BY SIZE
142300         INTO RPT-CSV-TEXT.
142400     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
142500         AFTER ADVANCING 1 LINE.
142600     MOVE ANL-DTI-RATIO TO RPT-ED-PERCENT.
142700     MOVE RPT-ED-PERCENT TO WS-CSV-FIELD.
142800     MOVE SPACES TO RPT-CSV-LINE-AREA.
142900     STRING 'DEBT TO INCOME,' WS-CSV-FIELD DELIMITED BY SIZE
143000         INTO RPT-CSV-TEXT.
143100     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
143200         AFTER ADVANCING 1 LINE.
143300     MOVE ANL-TOTAL-DEBT TO RPT-ED-CURRENCY.
143400     MOVE RPT-ED-CURRENCY TO WS-CSV-FIELD.
143500     MOVE SPACES TO RPT-CSV-LINE-AREA.
143600     STRING 'TOTAL DEBT,' WS-CSV-FIELD DELIMITED BY SIZE
143700         INTO RPT-CSV-TEXT.
143800     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
143900         AFTER ADVANCING 1 LINE.
144000     MOVE ANL-PROJECTED-VALUE TO RPT-ED-CURRENCY.
144100     MOVE RPT-ED-CURRENCY TO WS-CSV-FIELD.
144200     MOVE SPACES TO RPT-CSV-LINE-AREA.
144300     STRING 'PROJECTED PORTFOLIO,' WS-CSV-FIELD DELIMITED BY SIZE
144400         INTO RPT-CSV-TEXT.
144500     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
144600         AFTER ADVANCING 1 LINE.
144700     MOVE ANL-HEALTH-SCORE TO RPT-ED-COUNT.
144800     MOVE RPT-ED-COUNT TO WS-CSV-FIELD.
144900     MOVE SPACES TO RPT-CSV-LINE-AREA.
145000     STRING 'HEALTH SCORE,' WS-CSV-FIELD DELIMITED BY SIZE
145100         INTO RPT-CSV-TEXT.
145200     WRITE RPT-PRINT-LINE FROM RPT-CSV-LINE-AREA
145300         AFTER ADVANCING 1 LINE.
