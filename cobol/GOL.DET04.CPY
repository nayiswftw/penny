000100******************************************************************
000200*    GOL.DET04  --  SAVINGS GOAL DETAIL RECORD                     *
000300*    PENNY PERSONAL FINANCIAL ANALYSIS BATCH                      *
000400*------------------------------------------------------------------*
000500*    CLI-GOAL-COUNT OCCURRENCES FOLLOW EACH CLIENT MASTER RECORD,  *
000600*    SORTED BY GOL-CLIENT-ID, MAX FIVE PER CLIENT.  A GOAL WITH A  *
000700*    NON-POSITIVE TARGET OR A BLANK NAME IS REJECTED.              *
000800*------------------------------------------------------------------*
000900*    MAINTENANCE                                                   *
001000*    03/14/88    RVH  TKT-4011   ORIGINAL COPYBOOK FOR PENNY        *
001100******************************************************************
001200 01  GOAL-DETAIL-RECORD.
001300     05  GOL-CLIENT-ID                  PIC X(08).
001400     05  GOL-NAME                       PIC X(20).
001500     05  GOL-TARGET-AMT                 PIC S9(9)V99.
001600     05  GOL-CURRENT-AMT                PIC S9(9)V99.
001700     05  GOL-MONTHS-LEFT                PIC 9(3).
001800     05  GOL-PRIORITY                   PIC X(06).
001900         88  GOL-PRIORITY-HIGH              VALUE 'High'.
002000         88  GOL-PRIORITY-MEDIUM            VALUE 'Medium'.
002100         88  GOL-PRIORITY-LOW               VALUE 'Low'.
002200     05  FILLER                         PIC X(10).
